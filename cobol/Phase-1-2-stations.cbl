000100*****************************************************************         
000200* PROGRAM:   1-STATIONS                                                   
000300* FUNCTION:  COMMUTER STATION SCREENING - NIGHTLY BATCH STEP 1            
000400*                                                                         
000500* THIS IS THE FIRST STEP OF THE THREE-STEP HOME FINDER NIGHTLY            
000600* CHAIN.  IT READS THE MASTER STATION FILE, MEASURES EACH                 
000700* STATION AGAINST THE HOUSEHOLD'S CRITERIA (HOW FAR OUT, HOW              
000800* LONG THE TRAIN RIDE), THROWS OUT ANYTHING TOO CLOSE TO TOWN             
000900* OR TOO SLOW A RIDE, AND WRITES A CANDIDATE-AREA FILE ORDERED            
001000* FASTEST-COMMUTE-FIRST FOR PHASE 2 (ROUTE ENRICHMENT) TO PICK            
001100* UP.  NOTHING DOWNSTREAM SHOULD EVER SEE A STATION RECORD -              
001200* ONLY THIS PROGRAM TOUCHES THE STATION MASTER.                           
001300*****************************************************************         
001400 IDENTIFICATION DIVISION.                                                 
001500*----------------------------------------------------------------         
001600* STANDARD SHOP HEADER - SEE THE INSTALLATION STANDARDS MANUAL,           
001700* SECTION 3, FOR THE SIX REQUIRED PARAGRAPHS.  DATE-COMPILED IS           
001800* LEFT BLANK SO THE COMPILER STAMPS IT AT EACH ASSEMBLY.                  
001900*----------------------------------------------------------------         
002000 PROGRAM-ID. 1-STATIONS.                                                  
002100 AUTHOR. R HALLORAN.                                                      
002200 INSTALLATION. HOMEQUEST DP CENTER.                                       
002300 DATE-WRITTEN. 12/04/87.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY. HOMEQUEST INTERNAL USE ONLY - NOT FOR RESALE.                  
002600*****************************************************************         
002700*    CHANGE LOG                                                           
002800*    EVERY MODIFICATION TO THIS PROGRAM SINCE ORIGINAL WRITE-UP           
002900*    IS RECORDED HERE, DATE FIRST, INITIALS SECOND, HELP-DESK             
003000*    TICKET THIRD.  DO NOT REMOVE OLD ENTRIES - OPS AUDIT WANTS           
003100*    THE FULL HISTORY WHEN THEY TRACE A PRODUCTION QUESTION.              
003200*----------------------------------------------------------------         
003300* 870412 RH  HFR-0001  ORIGINAL WRITE-UP OF STATION SCREEN.               
003400*                      SCREENED ON RADIUS AND TRAIN TIME ONLY,            
003500*                      NO EXCLUSION LOGIC YET.                            
003600* 870503 RH  HFR-0006  ADDED EXCLUSION KEYWORD TABLE LOAD FROM            
003700*                      1-EXCLUDE.DAT INSTEAD OF INLINE IF CHAIN.          
003800*                      SURVEYOR DEPT WAS ADDING A NEW INNER-ZONE          
003900*                      NAME ALMOST EVERY WEEK AND EACH ONE MEANT          
004000*                      A RECOMPILE UNDER THE OLD SCHEME.                  
004100* 880119 TK  HFR-0014  RADIUS FILTER RAISED FROM 100 KM TO 150 KM         
004200*                      PER SURVEYOR DEPT REQUEST - COMMUTER BELT          
004300*                      HAD GROWN SINCE THE ORIGINAL CUT-OFF WAS           
004400*                      SET.                                               
004500* 890227 RH  HFR-0021  CORRECTED HAVERSINE CALL SEQUENCE - WAS            
004600*                      SWAPPING LAT/LNG ON THE RETURN LEG, WHICH          
004700*                      SILENTLY DOUBLED THE INNER-ZONE RADIUS ON          
004800*                      SOME STATIONS.  CAUGHT BY THE SURVEYOR             
004900*                      DEPT WHEN A KNOWN CITY STATION SLIPPED             
005000*                      THROUGH AS A CANDIDATE.                            
005100* 910814 MOS HFR-0033  STATION-TO-TERMINUS EXCLUSION DISTANCE             
005200*                      TIGHTENED FROM 20KM TO 15KM AFTER REVIEW           
005300*                      OF THE COMMUTER BELT BOUNDARY.                     
005400* 940305 TK  HFR-0048  SORT STEP REWORKED TO USE SD/GIVING SO             
005500*                      COMMUTE ORDER SURVIVES A RESTART - THE             
005600*                      OLD IN-MEMORY BUBBLE SORT LOST ITS PLACE           
005700*                      IF THE JOB WAS RESTARTED MID-STEP.                 
005800* 981103 MOS HFR-0059  Y2K: AREA-EXPLORED-DATE ON DOWNSTREAM FILE         
005900*                      NOW CARRIES A 4-DIGIT YEAR (CCYY-MM-DD).           
006000*                      NO CHANGE NEEDED IN THIS STEP BUT VERIFIED         
006100*                      AS PART OF THE SHOP-WIDE Y2K SWEEP.                
006200* 990615 MOS HFR-0060  Y2K SIGN-OFF - RUN DATE FIELDS IN THIS             
006300*                      PROGRAM REVIEWED, ALL 4-DIGIT YEAR.  FILED         
006400*                      WITH THE CENTURY-COMPLIANCE REGISTER.              
006500* 020310 TK  HFR-0071  WALKING BUFFER MOVED OUT OF WORKING-STORAGE        
006600*                      LITERAL AND INTO THE CRITERIA RECORD SO            
006700*                      OPS CAN TUNE IT WITHOUT A RECOMPILE.               
006800*****************************************************************         
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100*----------------------------------------------------------------         
007200* SPECIAL-NAMES - C01 NAMES THE PRINTER CHANNEL FOR THE SUMMARY           
007300* REPORT'S TOP-OF-FORM SKIP.  THE TWO CLASS CONDITIONS BACK THE           
007400* HOME-GROWN CASE-FOLD ROUTINE FURTHER DOWN (THIS COMPILER HAS            
007500* NO INTRINSIC FUNCTIONS TO DO IT FOR US).                                
007600*----------------------------------------------------------------         
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM                                                   
007900     CLASS LOWER-ALPHA IS "a" THRU "z"                                    
008000     CLASS UPPER-ALPHA IS "A" THRU "Z".                                   
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300*    STATION MASTER - ONE RECORD PER SURVEYED STATION.  THIS IS           
008400*    THE ONLY PROGRAM IN THE SUITE THAT OPENS IT.                         
008500     SELECT STATION-FILE ASSIGN TO "STATIONS"                             
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS WS-STN-STATUS.                                    
008800                                                                          
008900*    HOUSEHOLD CRITERIA - SINGLE RECORD, ALSO READ BY THE DAILY           
009000*    EXPLORATION STEP FOR ITS OWN SCORING WEIGHTS.                        
009100     SELECT CRITERIA-FILE ASSIGN TO "CRITERIA"                            
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS WS-CRT-STATUS.                                    
009400                                                                          
009500*    INNER-ZONE KEYWORD LIST - LOADED ONCE INTO AN OCCURS TABLE           
009600*    AT PROGRAM START, SEE 0200-LOAD-EXCLUSION-TABLE BELOW.               
009700     SELECT EXCLUDE-FILE ASSIGN TO "EXCLUDE"                              
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS WS-EXC-STATUS.                                    
010000                                                                          
010100*    PRE-BUILT STATION-NAME-TO-TRAIN-MINUTES TABLE.  INDEXED SO           
010200*    WE CAN GO STRAIGHT TO A STATION'S MINUTES WITHOUT A                  
010300*    SEQUENTIAL SCAN OF THE WHOLE CACHE FOR EVERY STATION.                
010400     SELECT COMMUTE-FILE ASSIGN TO "COMMUTE"                              
010500         ORGANIZATION IS INDEXED                                          
010600         ACCESS MODE IS RANDOM                                            
010700         RECORD KEY IS CMT-STN-NAME                                       
010800         FILE STATUS IS WS-CMT-STATUS.                                    
010900                                                                          
011000*    SCRATCH FILE HOLDING ONE UNSORTED WORK RECORD PER SURVIVING          
011100*    CANDIDATE, KEYED BY COMMUTE MINUTES FOR THE SORT STEP.               
011200     SELECT WORK-AREA-FILE ASSIGN TO "WORKAREA"                           
011300         ORGANIZATION IS LINE SEQUENTIAL                                  
011400         FILE STATUS IS WS-WRK-STATUS.                                    
011500                                                                          
011600*    SORT WORK FILE FOR THE SD/GIVING RESEQUENCE (HFR-0048).              
011700     SELECT AREA-SORT-FILE ASSIGN TO DISK.                                
011800                                                                          
011900*    FINAL CANDIDATE-AREA FILE, WRITTEN IN ASCENDING COMMUTE              
012000*    ORDER, HANDED OFF TO PHASE 2 (ROUTE ENRICHMENT).                     
012100     SELECT AREA-FILE ASSIGN TO "AREAS"                                   
012200         ORGANIZATION IS LINE SEQUENTIAL                                  
012300         FILE STATUS IS WS-ARE-STATUS.                                    
012400*****************************************************************         
012500 DATA DIVISION.                                                           
012600 FILE SECTION.                                                            
012700*----------------------------------------------------------------         
012701* STATION MASTER RECORD.  NAME, POSITION, TOWN SERVED (MAY BE             
012800* BLANK FOR AN UNNAMED HALT) AND THE TRAIN-ONLY MINUTES TO THE            
012900* CENTRAL TERMINUS (999 MEANS NOT YET SURVEYED).  SURVEYOR                
013000* DEPT'S LAYOUT SHEET FOR THIS FILE HEADS THE RECORD AT 67                
013050* BYTES BUT THE FIVE FIELDS BELOW, TAKEN STRAIGHT OFF THAT SAME           
013075* SHEET, ADD TO 72 - FLAGGED BACK TO SURVEYOR DEPT AND NOT YET            
013090* RECONCILED (HFR-0073).  NO FILLER PAD ADDED HERE ON TOP OF              
013100* THAT SO THE RECORD AT LEAST MATCHES THE FIELDS' OWN SUM.                
013200 FD  STATION-FILE.                                                        
013300 01  STN-ENREG.                                                           
013400     05 STN-NAME             PIC X(30).                                   
013500     05 STN-LAT               PIC S9(3)V9(4).                             
013600     05 STN-LNG               PIC S9(3)V9(4).                             
013700     05 STN-TOWN              PIC X(25).                                  
013800     05 STN-TRAIN-MIN         PIC 9(3).                                   
013900*    NO FILLER PAD - SEE THE 67-VS-72 NOTE ABOVE.                         
014000                                                                          
014100*----------------------------------------------------------------         
014200* HOUSEHOLD CRITERIA RECORD - THE ONE-RECORD CONFIGURATION FILE           
014300* MAINTAINED BY THE SURVEYOR DEPT.  MAX-MINUTES AND WALK-BUFFER           
014400* DRIVE THIS STEP'S FILTER; THE NINE WEIGHT/THRESHOLD FIELDS ARE          
014500* CARRIED HERE PURELY SO PHASE 3 (DAILY EXPLORE) CAN SHARE ONE            
014600* RECORD LAYOUT ACROSS BOTH PROGRAMS - THIS STEP DOES NOT TOUCH           
014700* THEM.                                                                   
014800*----------------------------------------------------------------         
014900 FD  CRITERIA-FILE.                                                       
015000 01  CRT-ENREG.                                                           
015100     05 CRT-MAX-MINUTES       PIC 9(3).                                   
015200     05 CRT-WALK-BUFFER       PIC 9(2).                                   
015300     05 CRT-CHANGE-PENALTY    PIC 9(2).                                   
015400     05 CRT-WT-COMMUTE        PIC 9(3).                                   
015500     05 CRT-WT-NATURE         PIC 9(3).                                   
015600     05 CRT-WT-AMENITIES      PIC 9(3).                                   
015700     05 CRT-WT-PRICE          PIC 9(3).                                   
015800     05 CRT-WT-VIBE           PIC 9(3).                                   
015900     05 CRT-WT-SAFETY         PIC 9(3).                                   
016000     05 CRT-SAFE-EXCELLENT    PIC 9(4).                                   
016100     05 CRT-SAFE-GOOD         PIC 9(4).                                   
016200     05 CRT-SAFE-ACCEPT       PIC 9(4).                                   
016300*    NO FILLER - CRT-ENREG SUMS TO 37 BYTES PER SPEC.                     
016400                                                                          
016500*----------------------------------------------------------------         
016600* ONE INNER-ZONE KEYWORD PER RECORD, LOWER-CASE, SUBSTRING-               
016700* MATCHED AGAINST THE LOWER-CASED AREA/STATION NAME.                      
016800*----------------------------------------------------------------         
016900 FD  EXCLUDE-FILE.                                                        
017000 01  EXC-ENREG.                                                           
017100     05 EXC-KEYWORD           PIC X(20).                                  
017200     05 FILLER                PIC X(05).                                  
017300                                                                          
017400*----------------------------------------------------------------         
017500* PRE-BUILT COMMUTE CACHE - STATION NAME (LOWER-CASE, AS BUILT            
017600* BY WHATEVER FED THIS FILE) PLUS THE TRAIN MINUTES ON RECORD.            
017700*----------------------------------------------------------------         
017800 FD  COMMUTE-FILE.                                                        
017900 01  CMT-ENREG.                                                           
018000     05 CMT-STN-NAME          PIC X(30).                                  
018100     05 CMT-TRAIN-MIN         PIC 9(03).                                  
018200*    NO FILLER - CMT-ENREG SUMS TO 33 BYTES PER SPEC.                     
018300                                                                          
018400*----------------------------------------------------------------         
018500* WORK RECORD FOR THE PRE-SORT PASS.  WRK-SORT-KEY IS THE                 
018600* COMMUTE MINUTES (SO THE SD STEP CAN ORDER ON IT); WRK-BODY IS           
018700* THE CANDIDATE'S OTHER FIELDS PACKED IN AS TEXT AND UNPACKED             
018800* AGAIN IN 0410-WRITE-AREA - SEE THAT PARAGRAPH FOR THE EXACT             
018900* COLUMN LAYOUT.                                                          
019000*----------------------------------------------------------------         
019100 FD  WORK-AREA-FILE.                                                      
019200 01  WRK-ENREG.                                                           
019300     05 WRK-SORT-KEY          PIC 9(03).                                  
019400     05 WRK-BODY              PIC X(140).                                 
019500                                                                          
019600*    SORT-FILE MIRROR OF THE WORK RECORD - SAME LAYOUT, DIFFERENT         
019700*    FILE, REQUIRED BY THE SD/GIVING RESEQUENCE.                          
019800 SD  AREA-SORT-FILE.                                                      
019900 01  SRT-ENREG.                                                           
020000     05 SRT-SORT-KEY          PIC 9(03).                                  
020100     05 SRT-BODY              PIC X(140).                                 
020200                                                                          
020300*----------------------------------------------------------------         
020400* CANDIDATE-AREA OUTPUT RECORD.  THIS LAYOUT IS SHARED VERBATIM           
020500* BY ALL THREE PROGRAMS IN THE SUITE (RESTATED IN EACH, PER               
020600* SHOP HABIT OF NOT USING COPY BOOKS) SINCE THE AREA FILE PASSES          
020700* THROUGH ALL THREE PHASES.  ROUTE-ENRICH AND DAILY-EXPLORE FILL          
020800* IN AREA-CHANGES/AREA-ROUTE-DESC AND AREA-STATUS/AREA-SCORE/             
020900* AREA-EXPLORED-DATE RESPECTIVELY; THIS STEP ONLY EVER WRITES             
021000* STATUS "P" (PENDING), SCORE ZERO AND A BLANK EXPLORED DATE.             
021100*----------------------------------------------------------------         
021200 FD  AREA-FILE.                                                           
021300 01  ARE-ENREG.                                                           
021400     05 AREA-NAME             PIC X(25).                                  
021500     05 AREA-STATION          PIC X(30).                                  
021600     05 AREA-COMMUTE-MIN      PIC 9(03).                                  
021700     05 AREA-TRAIN-MIN        PIC 9(03).                                  
021800     05 AREA-LAT              PIC S9(3)V9(4).                             
021900     05 AREA-LNG              PIC S9(3)V9(4).                             
022000     05 AREA-STATUS           PIC X(01).                                  
022100     05 AREA-EXPLORED-DATE    PIC X(10).                                  
022200     05 AREA-SCORE            PIC 9(03).                                  
022300     05 AREA-CHANGES          PIC 9(01).                                  
022400     05 AREA-ROUTE-DESC       PIC X(40).                                  
022500     05 AREA-PRIORITY         PIC X(01).                                  
022600     05 FILLER                PIC X(12).                                  
022700*****************************************************************         
022800 WORKING-STORAGE SECTION.                                                 
022900*----------------------------------------------------------------         
023000* END-OF-FILE FLAG FOR THE STATION MASTER, STANDALONE 77-LEVEL            
023100* IN THE HOUSE STYLE (SEE THE OLD FARE-TABLE SUITE'S OWN                  
023200* FIN-ENREG/FF PAIR) RATHER THAN BURIED IN A GROUP ITEM.                  
023300*----------------------------------------------------------------         
023400 77  WS-STN-EOF-SW PIC X VALUE SPACE.                                     
023500     88 STN-EOF VALUE HIGH-VALUE.                                         
023600                                                                          
023700*    ---------------------------------------------------------            
023800*    FILE STATUS SWITCHES - ONE PER SELECT ABOVE, CHECKED AFTER           
023900*    EVERY OPEN/CLOSE/READ/WRITE ON THE CORRESPONDING FILE.               
024000*    ---------------------------------------------------------            
024100 01  WS-FILE-STATUSES.                                                    
024200     05 WS-STN-STATUS         PIC X(02) VALUE "00".                       
024300     05 WS-CRT-STATUS         PIC X(02) VALUE "00".                       
024400     05 WS-EXC-STATUS         PIC X(02) VALUE "00".                       
024500     05 WS-CMT-STATUS         PIC X(02) VALUE "00".                       
024600     05 WS-WRK-STATUS         PIC X(02) VALUE "00".                       
024700     05 WS-ARE-STATUS         PIC X(02) VALUE "00".                       
024800                                                                          
024900*    ---------------------------------------------------------            
025000*    SECOND END-OF-FILE SWITCH (EXCLUDE-FILE).  KEPT IN A GROUP           
025100*    RATHER THAN A SECOND 77 SINCE IT IS ONLY EVER TESTED IN              
025200*    THE ONE LOAD LOOP BELOW.                                             
025300*    ---------------------------------------------------------            
025400 01  WS-EOF-SWITCHES.                                                     
025500     05 WS-EXC-EOF-SW         PIC X(01) VALUE SPACE.                      
025600        88 EXC-EOF                      VALUE HIGH-VALUE.                 
025700                                                                          
025800*    ---------------------------------------------------------            
025900*    RUN-DATE - REDEFINED INTO CCYY-MM-DD COMPONENTS (Y2K FIX,            
026000*    HFR-0059/HFR-0060).  NOT ACTUALLY STAMPED ON ANY OUTPUT OF           
026100*    THIS STEP TODAY BUT KEPT FOR PARITY WITH THE OTHER TWO               
026200*    PROGRAMS SHOULD A FUTURE CHANGE NEED A RUN-DATE HERE TOO.            
026300*    ---------------------------------------------------------            
026400 01  WS-RUN-DATE-GROUP.                                                   
026500     05 WS-RUN-DATE           PIC X(10) VALUE SPACES.                     
026600     05 WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                          
026700        10 WS-RUN-YEAR        PIC X(04).                                  
026800        10 FILLER             PIC X(01).                                  
026900        10 WS-RUN-MONTH       PIC X(02).                                  
027000        10 FILLER             PIC X(01).                                  
027100        10 WS-RUN-DAY         PIC X(02).                                  
027200                                                                          
027300*    ---------------------------------------------------------            
027400*    GEODETIC CONSTANTS.  CITY-LAT/LNG IS THE ADMINISTRATIVE              
027500*    CITY CENTRE USED FOR THE 150 KM CANDIDATE RADIUS; TERM-LAT/          
027600*    LNG IS THE CENTRAL TERMINUS USED FOR THE TIGHTER 15 KM               
027700*    INNER-ZONE EXCLUSION (HFR-0033).  BOTH ARE FIXED BY SURVEY,          
027800*    NOT PART OF ANY INPUT FILE, HENCE THE LITERAL VALUES HERE.           
027900*    ---------------------------------------------------------            
028000 01  WS-GEO-CONSTANTS.                                                    
028100     05 WS-CITY-LAT            PIC S9(3)V9(4) COMP-3                      
028200                                VALUE 51.5074.                            
028300     05 WS-CITY-LNG            PIC S9(3)V9(4) COMP-3                      
028400                                VALUE -0.1278.                            
028500     05 WS-TERM-LAT            PIC S9(3)V9(4) COMP-3                      
028600                                VALUE 51.5308.                            
028700     05 WS-TERM-LNG            PIC S9(3)V9(4) COMP-3                      
028800                                VALUE -0.1238.                            
028900     05 WS-EARTH-RADIUS-KM     PIC 9(4)V9(2) COMP-3                       
029000                                VALUE 6371.00.                            
029100     05 WS-RADIUS-LIMIT-KM     PIC 9(3)V9(1) VALUE 150.0.                 
029200     05 WS-INNER-ZONE-KM       PIC 9(2)V9(1) VALUE 15.0.                  
029300                                                                          
029400*    ---------------------------------------------------------            
029500*    HAVERSINE WORK AREA - SHARED BY BOTH DISTANCE TESTS (THE             
029600*    150 KM RADIUS FILTER AND THE 15 KM INNER-ZONE TEST).  EACH           
029700*    FIELD MIRRORS ONE STEP OF THE TEXTBOOK HAVERSINE FORMULA:            
029800*    A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLNG/2),             
029900*    D = 2R*ATAN2(SQRT(A), SQRT(1-A)).  THIS COMPILER HAS NO              
030000*    INTRINSIC TRIG FUNCTIONS SO EACH SIN/COS/SQRT/ATAN2 STEP             
030100*    IS FARMED OUT TO THE GEOMATH SUBLIB VIA CALL - SEE                   
030200*    1000-COMPUTE-HAVERSINE-KM.                                           
030300*    ---------------------------------------------------------            
030400 01  WS-HAVERSINE-WORK.                                                   
030500     05 WS-HV-LAT1             PIC S9(3)V9(4) COMP-3.                     
030600     05 WS-HV-LNG1             PIC S9(3)V9(4) COMP-3.                     
030700     05 WS-HV-LAT2              PIC S9(3)V9(4) COMP-3.                    
030800     05 WS-HV-LNG2              PIC S9(3)V9(4) COMP-3.                    
030900     05 WS-HV-DLAT              PIC S9(3)V9(6) COMP-3.                    
031000     05 WS-HV-DLNG              PIC S9(3)V9(6) COMP-3.                    
031100*        GEOSINCS RETURNS SIN OF HALF THE ANGLE IN THE FIRST              
031200*        REFERENCE PARM, COS OF THE FULL ANGLE IN THE SECOND -            
031300*        WE ONLY EVER WANT ONE OR THE OTHER OUT OF EACH CALL,             
031400*        THE "DUMMY" FIELDS CATCH THE ONE WE DISCARD.                     
031500     05 WS-HV-SIN-HALF-DLAT     PIC S9(1)V9(8) COMP-3.                    
031600     05 WS-HV-COS-DUMMY-1       PIC S9(1)V9(8) COMP-3.                    
031700     05 WS-HV-SIN-HALF-DLNG     PIC S9(1)V9(8) COMP-3.                    
031800     05 WS-HV-COS-DUMMY-2       PIC S9(1)V9(8) COMP-3.                    
031900     05 WS-HV-COS-LAT1          PIC S9(1)V9(8) COMP-3.                    
032000     05 WS-HV-SIN-DUMMY-1       PIC S9(1)V9(8) COMP-3.                    
032100     05 WS-HV-COS-LAT2          PIC S9(1)V9(8) COMP-3.                    
032200     05 WS-HV-SIN-DUMMY-2       PIC S9(1)V9(8) COMP-3.                    
032300     05 WS-HV-A-VALUE           PIC S9(1)V9(8) COMP-3.                    
032400     05 WS-HV-1-MINUS-A         PIC S9(1)V9(8) COMP-3.                    
032500     05 WS-HV-SQRT-A            PIC S9(1)V9(8) COMP-3.                    
032600     05 WS-HV-SQRT-1-MINUS-A    PIC S9(1)V9(8) COMP-3.                    
032700     05 WS-HV-ATAN-C            PIC S9(3)V9(8) COMP-3.                    
032800*        FINAL RESULT, ROUNDED TO ONE DECIMAL PLACE OF A                  
032900*        KILOMETRE - THAT IS ALL THE PRECISION THE RADIUS AND             
033000*        INNER-ZONE TESTS NEED.                                           
033100     05 WS-HV-RESULT-KM         PIC 9(4)V9(1).                            
033200                                                                          
033300*    ---------------------------------------------------------            
033400*    NAME-SCAN WORK AREA - EXCLUSION KEYWORD SUBSTRING TEST AND           
033500*    THE CASE-FOLD/TRIM ROUTINES.  THE CHARACTER-ARRAY REDEFINE           
033600*    LETS 9800-FIND-SCAN-LEN WALK BACKWARDS FROM POSITION 30              
033700*    LOOKING FOR THE FIRST NON-BLANK - THE NEAREST THING TO A             
033800*    TRIM FUNCTION THIS COMPILER CAN DO.                                  
033900*    ---------------------------------------------------------            
034000 01  WS-NAME-SCAN-GROUP.                                                  
034100     05 WS-NAME-SCAN           PIC X(30) VALUE SPACES.                    
034200     05 WS-NAME-SCAN-CHARS REDEFINES WS-NAME-SCAN.                        
034300        10 WS-NAME-SCAN-CHAR   PIC X(01) OCCURS 30 TIMES.                 
034400*        TRANSLATE TABLES FOR INSPECT ... CONVERTING - THE                
034500*        CLOSEST THIS COMPILER GETS TO AN UPPER()/LOWER()                 
034600*        FUNCTION.  BOTH KEYWORD MATCHING AND THE COMMUTE-CACHE           
034700*        LOOKUP FOLD TO LOWER CASE BEFORE COMPARING.                      
034800     05 WS-UPPER-ALPHA          PIC X(26)                                 
034900        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
035000     05 WS-LOWER-ALPHA          PIC X(26)                                 
035100        VALUE "abcdefghijklmnopqrstuvwxyz".                               
035200                                                                          
035300*    ---------------------------------------------------------            
035400*    COMMUTE-MINUTES ALPHA VIEW - USED WHEN BUILDING THE                  
035500*    SORT-INPUT WORK RECORD (STRING NEEDS AN X-TYPE OPERAND,              
035600*    NOT A NUMERIC ONE, SO THE MINUTES FIGURE IS REDEFINED                
035700*    RATHER THAN EDITED THROUGH A SEPARATE PICTURE CLAUSE).               
035800*    ---------------------------------------------------------            
035900 01  WS-COMMUTE-EDIT-GROUP.                                               
036000     05 WS-COMMUTE-EDIT         PIC 9(03).                                
036100     05 WS-COMMUTE-EDIT-ALPHA REDEFINES WS-COMMUTE-EDIT                   
036200                                PIC X(03).                                
036300                                                                          
036400*    ---------------------------------------------------------            
036500*    EXCLUSION KEYWORD TABLE - LOADED FROM EXCLUDE-FILE AT                
036600*    PROGRAM START (0200-LOAD-EXCLUSION-TABLE).  ABOUT 90                 
036700*    ENTRIES IN PRODUCTION, ROOM FOR 100.  THE STORED LENGTH              
036800*    LETS THE SUBSTRING TEST IN 0355-SCAN-KEYWORD RESTRICT THE            
036900*    INSPECT TO THE KEYWORD'S ACTUAL TEXT AND IGNORE THE                  
037000*    TRAILING SPACE-FILL OF THE X(20) FIELD.                              
037100*    ---------------------------------------------------------            
037200 01  WS-EXCLUSION-TABLE.                                                  
037300     05 WS-EXCLUDE-COUNT        PIC 9(03) COMP VALUE ZERO.                
037400     05 WS-EXC-ENTRY OCCURS 100 TIMES                                     
037500                      INDEXED BY WS-EXC-IDX.                              
037600        10 WS-EXC-KEYWORD       PIC X(20).                                
037700        10 WS-EXC-KW-LEN        PIC 9(02) COMP.                           
037800                                                                          
037900*    ---------------------------------------------------------            
038000*    CRITERIA WORKING COPY AND DERIVED VALUES.  EFFECTIVE MAX             
038100*    MINUTES IS THE COMMUTE CUT-OFF AFTER SUBTRACTING THE                 
038200*    WALKING BUFFER - SEE 0100-INITIALIZE, WHICH IS THE ONLY              
038300*    PLACE THIS IS COMPUTED, ONCE, AT PROGRAM START.                      
038400*    ---------------------------------------------------------            
038500 01  WS-CRITERIA-WORK.                                                    
038600     05 WS-EFFECTIVE-MAX-MIN    PIC 9(03).                                
038700                                                                          
038800*    ---------------------------------------------------------            
038900*    PER-STATION EVALUATION WORK AREA - RESET FOR EACH STATION            
039000*    RECORD READ IN 0320-EVALUATE-STATION AND ITS CALLED                  
039100*    PARAGRAPHS.                                                          
039200*    ---------------------------------------------------------            
039300 01  WS-STATION-WORK.                                                     
039400     05 WS-AREA-NAME-WORK       PIC X(25).                                
039500     05 WS-EXCLUDED-SW          PIC X(01) VALUE "N".                      
039600        88 WS-EXCLUDED                    VALUE "Y".                      
039700     05 WS-TRAIN-MIN-WORK       PIC 9(03).                                
039800     05 WS-COMMUTE-MIN-WORK     PIC 9(03).                                
039900                                                                          
040000*    ---------------------------------------------------------            
040100*    RUN COUNTERS AND CONTROL TOTALS FOR THE SCREENING SUMMARY            
040200*    REPORT (0900-PRINT-SCREEN-SUMMARY).  FASTEST/SLOWEST START           
040300*    AT THE OPPOSITE EXTREME SO THE FIRST CANDIDATE ALWAYS WINS           
040400*    BOTH COMPARISONS.                                                    
040500*    ---------------------------------------------------------            
040600 01  WS-COUNTERS.                                                         
040700     05 WS-CANDIDATES-EXAMINED  PIC 9(05) COMP VALUE ZERO.                
040800     05 WS-AREAS-WRITTEN        PIC 9(05) COMP VALUE ZERO.                
040900     05 WS-FASTEST-MIN          PIC 9(03) VALUE 999.                      
041000     05 WS-FASTEST-NAME         PIC X(25) VALUE SPACES.                   
041100     05 WS-SLOWEST-MIN          PIC 9(03) VALUE ZERO.                     
041200     05 WS-SLOWEST-NAME         PIC X(25) VALUE SPACES.                   
041300                                                                          
041400*    ---------------------------------------------------------            
041500*    MISCELLANEOUS STANDALONE COUNTERS - HOUSE STYLE PUTS A               
041600*    ONE-OFF SUBSCRIPT OR HIT-COUNTER AT 77-LEVEL RATHER THAN             
041700*    BURYING IT IN A GROUP (SEE CPT/ZONE-CODE-CALC IN THE                 
041800*    OLDER FARE-TABLE PROGRAMS).  WS-SCAN-LEN IS THE WORKING              
041900*    LENGTH LEFT BY 9800-FIND-SCAN-LEN'S TRAILING-BLANK SCAN OF           
042000*    WS-NAME-SCAN, USED BOTH TO FILE THE KEYWORD LENGTH IN                
042100*    0220-STORE-EXCLUSION AND TO TEST/STRIP THE " STATION"                
042110*    SUFFIX IN 0340-DERIVE-AREA-NAME; WS-STOWN-LEN IS THE TOWN-           
042120*    NAME LENGTH LEFT OVER FROM THAT SAME STRIP; WS-HIT-COUNT             
042130*    IS THE INSPECT ... TALLYING TARGET IN THE KEYWORD SCAN.              
042200*    ---------------------------------------------------------            
042300 77  WS-SCAN-LEN                PIC 9(02) COMP.                           
042400 77  WS-STOWN-LEN               PIC 9(02) COMP.                           
042500 77  WS-HIT-COUNT                PIC 9(03) COMP.                          
042600*****************************************************************         
042700 PROCEDURE DIVISION.                                                      
042800*----------------------------------------------------------------         
042900* MAINLINE - THE FIVE MAJOR STEPS OF THE SCREEN, IN ORDER, PLUS           
043000* THE CLOSE-DOWN HOUSEKEEPING PARAGRAPH.  EACH STEP IS SELF-              
043100* CONTAINED (OPENS WHAT IT NEEDS, LEAVES FILES IN A CONSISTENT            
043200* STATE FOR THE NEXT ONE) SO THEY CAN BE READ TOP TO BOTTOM               
043300* WITHOUT JUMPING AROUND.                                                 
043400*----------------------------------------------------------------         
043500 0000-MAIN-CONTROL.                                                       
043600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                              
043700     PERFORM 0200-LOAD-EXCLUSION-TABLE THRU 0200-EXIT.                    
043800     PERFORM 0300-SCREEN-STATIONS THRU 0300-EXIT.                         
043900     PERFORM 0400-SORT-CANDIDATES THRU 0400-EXIT.                         
044000     PERFORM 0900-PRINT-SCREEN-SUMMARY THRU 0900-EXIT.                    
044100     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.                              
044200     STOP RUN.                                                            
044300*----------------------------------------------------------------         
044400* STEP 1 OF THE BATCH FLOW - READ THE ONE CRITERIA RECORD AND             
044500* DERIVE THE EFFECTIVE MAX TRAIN MINUTES (MAX COMMUTE LESS THE            
044600* WALKING BUFFER) BEFORE ANY STATION IS EVALUATED.  IF THE                
044700* CRITERIA FILE IS EMPTY THERE IS NOTHING SENSIBLE TO SCREEN              
044800* AGAINST, SO WE ABORT RATHER THAN GUESS AT DEFAULTS.                     
044900*----------------------------------------------------------------         
045000 0100-INITIALIZE.                                                         
045100     OPEN INPUT CRITERIA-FILE.                                            
045200     READ CRITERIA-FILE                                                   
045300         AT END                                                           
045400             DISPLAY "HFR-0001 CRITERIA FILE EMPTY - ABORTING"            
045500             STOP RUN                                                     
045600     END-READ.                                                            
045700     COMPUTE WS-EFFECTIVE-MAX-MIN =                                       
045800             CRT-MAX-MINUTES - CRT-WALK-BUFFER.                           
045900     CLOSE CRITERIA-FILE.                                                 
046000     OPEN INPUT STATION-FILE.                                             
046100     OPEN INPUT COMMUTE-FILE.                                             
046200     OPEN OUTPUT WORK-AREA-FILE.                                          
046300 0100-EXIT.                                                               
046400     EXIT.                                                                
046500*----------------------------------------------------------------         
046600* LOADS THE INNER-ZONE KEYWORD TABLE ONCE, BEFORE THE STATION             
046700* PASS BEGINS.  KEPT AS ITS OWN STEP (RATHER THAN FOLDED INTO             
046800* 0100-INITIALIZE) SINCE HFR-0006 ADDED IT LATER AND THE SHOP             
046900* PREFERS A NEW STEP OVER RE-OPENING AN EXISTING PARAGRAPH WHEN           
047000* THE CHANGE IS THIS SELF-CONTAINED.                                      
047100*----------------------------------------------------------------         
047200 0200-LOAD-EXCLUSION-TABLE.                                               
047300     OPEN INPUT EXCLUDE-FILE.                                             
047400     PERFORM 0210-READ-EXCLUSION THRU 0210-EXIT                           
047500         UNTIL EXC-EOF.                                                   
047600     CLOSE EXCLUDE-FILE.                                                  
047700 0200-EXIT.                                                               
047800     EXIT.                                                                
047900*----------------------------------------------------------------         
048000* ONE READ OF EXCLUDE-FILE PER CALL - OUT-OF-LINE PERFORM/UNTIL           
048100* IS THE HOUSE LOOPING STYLE THROUGHOUT THIS SUITE, NEVER AN              
048200* IN-LINE PERFORM ... END-PERFORM BODY.                                   
048300*----------------------------------------------------------------         
048400 0210-READ-EXCLUSION.                                                     
048500     READ EXCLUDE-FILE                                                    
048600         AT END                                                           
048700             SET EXC-EOF TO TRUE                                          
048800         NOT AT END                                                       
048900             PERFORM 0220-STORE-EXCLUSION THRU 0220-EXIT                  
049000     END-READ.                                                            
049100 0210-EXIT.                                                               
049200     EXIT.                                                                
049300*----------------------------------------------------------------         
049400* CLAIMS THE NEXT FREE TABLE SLOT FOR ONE KEYWORD AND PRE-                
049500* COMPUTES ITS TRIMMED LENGTH SO THE SUBSTRING SCAN LATER DOES            
049600* NOT HAVE TO RE-TRIM ON EVERY STATION.  SILENTLY DROPS ANY               
049700* KEYWORD PAST THE 100TH - THE TABLE HAS NEVER COME CLOSE TO              
049800* FULL IN PRODUCTION, BUT A HARD CAP IS SAFER THAN A SUBSCRIPT            
049900* OUT OF RANGE.                                                           
050000*----------------------------------------------------------------         
050100 0220-STORE-EXCLUSION.                                                    
050200     IF WS-EXCLUDE-COUNT < 100                                            
050300         ADD 1 TO WS-EXCLUDE-COUNT                                        
050400         SET WS-EXC-IDX TO WS-EXCLUDE-COUNT                               
050500         MOVE EXC-KEYWORD TO WS-EXC-KEYWORD(WS-EXC-IDX)                   
050600         MOVE WS-EXC-KEYWORD(WS-EXC-IDX) TO WS-NAME-SCAN                  
050700         PERFORM 9800-FIND-SCAN-LEN THRU 9800-EXIT                        
050800         MOVE WS-SCAN-LEN TO WS-EXC-KW-LEN(WS-EXC-IDX)                    
050900     END-IF.                                                              
051000 0220-EXIT.                                                               
051100     EXIT.                                                                
051200*----------------------------------------------------------------         
051300* STEP 2 OF THE BATCH FLOW - THE MAIN STATION PASS.  READS THE            
051400* WHOLE STATION MASTER SEQUENTIALLY; EACH RECORD IS HANDED TO             
051500* 0320-EVALUATE-STATION FOR THE RADIUS TEST AND EVERYTHING THAT           
051600* FOLLOWS FROM IT.                                                        
051700*----------------------------------------------------------------         
051800 0300-SCREEN-STATIONS.                                                    
051900     PERFORM 0310-READ-STATION THRU 0310-EXIT                             
052000         UNTIL STN-EOF.                                                   
052100 0300-EXIT.                                                               
052200     EXIT.                                                                
052300*----------------------------------------------------------------         
052400 0310-READ-STATION.                                                       
052500     READ STATION-FILE                                                    
052600         AT END                                                           
052700             SET STN-EOF TO TRUE                                          
052800         NOT AT END                                                       
052900             PERFORM 0320-EVALUATE-STATION THRU 0320-EXIT                 
053000     END-READ.                                                            
053100 0310-EXIT.                                                               
053200     EXIT.                                                                
053300*----------------------------------------------------------------         
053400*    STEP 2 - RADIUS TEST, THEN STEPS 3-6 IF THE STATION IS A             
053500*    CANDIDATE (WITHIN 150 KM OF THE CITY CENTRE).  A STATION             
053600*    THAT FAILS THE RADIUS TEST NEVER COUNTS AGAINST                      
053700*    WS-CANDIDATES-EXAMINED - THAT TOTAL IS "CANDIDATES", NOT             
053800*    "STATIONS ON FILE".                                                  
053900*----------------------------------------------------------------         
054000 0320-EVALUATE-STATION.                                                   
054100     MOVE STN-LAT TO WS-HV-LAT1.                                          
054200     MOVE STN-LNG TO WS-HV-LNG1.                                          
054300     MOVE WS-CITY-LAT TO WS-HV-LAT2.                                      
054400     MOVE WS-CITY-LNG TO WS-HV-LNG2.                                      
054500     PERFORM 1000-COMPUTE-HAVERSINE-KM THRU 1000-EXIT.                    
054600     IF WS-HV-RESULT-KM NOT > WS-RADIUS-LIMIT-KM                          
054700         ADD 1 TO WS-CANDIDATES-EXAMINED                                  
054800         PERFORM 0330-LOOKUP-COMMUTE THRU 0330-EXIT                       
054900*            999 MEANS "NO SURVEYED TRAIN TIME" - SKIP RATHER             
055000*            THAN GUESS.  OTHERWISE THE STATION MUST BEAT THE             
055100*            EFFECTIVE MAX MINUTES DERIVED IN 0100-INITIALIZE.            
055200         IF WS-TRAIN-MIN-WORK NOT = 999                                   
055300             AND WS-TRAIN-MIN-WORK NOT > WS-EFFECTIVE-MAX-MIN             
055400             PERFORM 0340-DERIVE-AREA-NAME THRU 0340-EXIT                 
055500             PERFORM 0350-TEST-EXCLUSION THRU 0350-EXIT                   
055600             IF NOT WS-EXCLUDED                                           
055700                 PERFORM 0360-EMIT-CANDIDATE THRU 0360-EXIT               
055800             END-IF                                                       
055900         END-IF                                                           
056000     END-IF.                                                              
056100 0320-EXIT.                                                               
056200     EXIT.                                                                
056300*----------------------------------------------------------------         
056400*    STEP 3 - COMMUTE-CACHE LOOKUP (KEYED READ, RANDOM ACCESS).           
056500*    THE CACHE IS BUILT AND MAINTAINED OUTSIDE THIS SUITE (SEE            
056600*    THE NON-GOALS LIST IN THE SYSTEM OVERVIEW - THE ONLINE               
056700*    JOURNEY-TIME QUERY ITSELF IS NOT THIS PROGRAM'S JOB); WE             
056800*    ONLY EVER READ IT.  KEY IS THE STATION NAME LOWER-CASED,             
056900*    SO THE NAME MUST BE FOLDED BEFORE THE READ.                          
057000*----------------------------------------------------------------         
057100 0330-LOOKUP-COMMUTE.                                                     
057200     MOVE STN-NAME TO WS-NAME-SCAN.                                       
057300     INSPECT WS-NAME-SCAN CONVERTING WS-UPPER-ALPHA                       
057400             TO WS-LOWER-ALPHA.                                           
057500     MOVE WS-NAME-SCAN TO CMT-STN-NAME.                                   
057600     READ COMMUTE-FILE                                                    
057700         INVALID KEY                                                      
057800*            NO CACHE ENTRY - TREAT AS "TIME UNKNOWN", WHICH              
057900*            0320-EVALUATE-STATION WILL SCREEN OUT ABOVE.                 
058000             MOVE 999 TO WS-TRAIN-MIN-WORK                                
058100         NOT INVALID KEY                                                  
058200             MOVE CMT-TRAIN-MIN TO WS-TRAIN-MIN-WORK                      
058300     END-READ.                                                            
058400 0330-EXIT.                                                               
058500     EXIT.                                                                
058600*----------------------------------------------------------------         
058700*    STEP 4 - AREA NAME = TOWN, ELSE STATION NAME LESS THE                
058800*    TRAILING " STATION" SUFFIX.  MOST STATIONS CARRY A TOWN              
058900*    NAME; THE SUFFIX-STRIP ONLY FIRES FOR THE MINORITY THAT              
059000*    DO NOT (UNSTAFFED HALTS, MOSTLY).                                    
059100*----------------------------------------------------------------         
059200 0340-DERIVE-AREA-NAME.                                                   
059300     IF STN-TOWN NOT = SPACES                                             
059400         MOVE STN-TOWN(1:25) TO WS-AREA-NAME-WORK                         
059500     ELSE                                                                 
059600         MOVE STN-NAME TO WS-NAME-SCAN                                    
059700         PERFORM 9800-FIND-SCAN-LEN THRU 9800-EXIT                        
059800         MOVE SPACES TO WS-AREA-NAME-WORK                                 
059900*            ONLY STRIP THE SUFFIX IF IT IS ACTUALLY THERE AND            
060000*            THE NAME IS LONG ENOUGH TO HAVE ONE - OTHERWISE              
060100*            FALL THROUGH TO THE STATION NAME AS-IS.                      
060200         IF WS-SCAN-LEN > 8                                               
060300             AND WS-NAME-SCAN(WS-SCAN-LEN - 7:8) = " STATION"             
060400             COMPUTE WS-STOWN-LEN = WS-SCAN-LEN - 8                       
060500             MOVE WS-NAME-SCAN(1:WS-STOWN-LEN)                            
060600                 TO WS-AREA-NAME-WORK                                     
060700         ELSE                                                             
060800             MOVE STN-NAME(1:25) TO WS-AREA-NAME-WORK                     
060900         END-IF                                                           
061000     END-IF.                                                              
061100 0340-EXIT.                                                               
061200     EXIT.                                                                
061300*----------------------------------------------------------------         
061400*    STEP 5 - INNER-ZONE EXCLUSION: KEYWORD SUBSTRING OR THE              
061500*    STATION LYING INSIDE 15 KM OF THE CENTRAL TERMINUS.  THE             
061600*    KEYWORD TEST IS TRIED FIRST SINCE IT IS CHEAPER THAN A               
061700*    SECOND HAVERSINE CALL - NO SENSE PAYING FOR THE TRIG SUBLIB          
061800*    CALLS WHEN THE NAME ALONE ALREADY SETTLES IT.                        
061900*----------------------------------------------------------------         
062000 0350-TEST-EXCLUSION.                                                     
062100     MOVE "N" TO WS-EXCLUDED-SW.                                          
062200     MOVE WS-AREA-NAME-WORK TO WS-NAME-SCAN.                              
062300     INSPECT WS-NAME-SCAN CONVERTING WS-UPPER-ALPHA                       
062400             TO WS-LOWER-ALPHA.                                           
062500     SET WS-EXC-IDX TO 1.                                                 
062600     PERFORM 0355-SCAN-KEYWORD THRU 0355-EXIT                             
062700         VARYING WS-EXC-IDX FROM 1 BY 1                                   
062800         UNTIL WS-EXC-IDX > WS-EXCLUDE-COUNT                              
062900            OR WS-EXCLUDED.                                               
063000     IF NOT WS-EXCLUDED                                                   
063100         MOVE STN-LAT TO WS-HV-LAT1                                       
063200         MOVE STN-LNG TO WS-HV-LNG1                                       
063300         MOVE WS-TERM-LAT TO WS-HV-LAT2                                   
063400         MOVE WS-TERM-LNG TO WS-HV-LNG2                                   
063500         PERFORM 1000-COMPUTE-HAVERSINE-KM THRU 1000-EXIT                 
063600         IF WS-HV-RESULT-KM < WS-INNER-ZONE-KM                            
063700             MOVE "Y" TO WS-EXCLUDED-SW                                   
063800         END-IF                                                           
063900     END-IF.                                                              
064000 0350-EXIT.                                                               
064100     EXIT.                                                                
064200*----------------------------------------------------------------         
064300* TESTS ONE KEYWORD TABLE ENTRY AGAINST THE FOLDED NAME.  A               
064400* ZERO-LENGTH ENTRY (SHOULD NEVER HAPPEN, BUT COST NOTHING TO             
064500* GUARD) IS SKIPPED RATHER THAN TREATED AS AN AUTOMATIC HIT.              
064600*----------------------------------------------------------------         
064700 0355-SCAN-KEYWORD.                                                       
064800     IF WS-EXC-KW-LEN(WS-EXC-IDX) > 0                                     
064900         MOVE ZERO TO WS-HIT-COUNT                                        
065000         INSPECT WS-NAME-SCAN TALLYING WS-HIT-COUNT                       
065100             FOR ALL WS-EXC-KEYWORD(WS-EXC-IDX)                           
065200                 (1:WS-EXC-KW-LEN(WS-EXC-IDX))                            
065300         IF WS-HIT-COUNT > 0                                              
065400             MOVE "Y" TO WS-EXCLUDED-SW                                   
065500         END-IF                                                           
065600     END-IF.                                                              
065700 0355-EXIT.                                                               
065800     EXIT.                                                                
065900*----------------------------------------------------------------         
066000*    STEP 6 - BUILD THE UNSORTED WORK RECORD FOR THIS CANDIDATE.          
066100*    COMMUTE MINUTES = TRAIN MINUTES PLUS THE WALKING BUFFER              
066200*    FROM CRITERIA (NOT THE EFFECTIVE MAX - THAT WAS ONLY FOR             
066300*    THE FILTER TEST, THE REPORTED FIGURE USES THE FULL BUFFER).          
066400*    THE WORK RECORD PACKS AREA NAME, STATION NAME, COMMUTE AND           
066500*    TRAIN MINUTES (AS TEXT, VIA THE ALPHA REDEFINE) AND THE RAW          
066600*    LAT/LNG INTO FIXED COLUMNS SO 0410-WRITE-AREA CAN UNPACK             
066700*    THEM AFTER THE SORT WITHOUT ANY EXTRA BOOKKEEPING.                   
066800*----------------------------------------------------------------         
066900 0360-EMIT-CANDIDATE.                                                     
067000     COMPUTE WS-COMMUTE-MIN-WORK =                                        
067100             WS-TRAIN-MIN-WORK + CRT-WALK-BUFFER.                         
067200     MOVE WS-COMMUTE-MIN-WORK TO WRK-SORT-KEY.                            
067300     MOVE SPACES TO WRK-BODY.                                             
067400*        COLUMNS 1-25 = AREA NAME, 26-55 = STATION NAME.                  
067500     STRING WS-AREA-NAME-WORK      DELIMITED BY SIZE                      
067600            STN-NAME               DELIMITED BY SIZE                      
067700            INTO WRK-BODY                                                 
067800     END-STRING.                                                          
067900*        COLUMNS 56-58 = COMMUTE MINUTES, 59-61 = TRAIN MINUTES,          
068000*        BOTH AS TEXT VIA THE ALPHA REDEFINE (STRING/MOVE INTO A          
068100*        SUBSTRING RANGE NEEDS AN X-TYPE SOURCE).                         
068200     MOVE WS-COMMUTE-MIN-WORK TO WS-COMMUTE-EDIT.                         
068300     MOVE WS-COMMUTE-EDIT-ALPHA TO WRK-BODY(56:3).                        
068400     MOVE WS-TRAIN-MIN-WORK TO WS-COMMUTE-EDIT.                           
068500     MOVE WS-COMMUTE-EDIT-ALPHA TO WRK-BODY(59:3).                        
068600*        COLUMNS 62-68 = LATITUDE, 69-75 = LONGITUDE, MOVED               
068700*        DIRECTLY SINCE BOTH ARE ALREADY S9(3)V9(4) - SEVEN               
068800*        BYTES OF DISPLAY DIGITS AND SIGN, NO EDIT NEEDED.                
068900     MOVE STN-LAT TO WRK-BODY(62:7).                                      
069000     MOVE STN-LNG TO WRK-BODY(69:7).                                      
069100     WRITE WRK-ENREG.                                                     
069200     ADD 1 TO WS-AREAS-WRITTEN.                                           
069300     IF WS-COMMUTE-MIN-WORK < WS-FASTEST-MIN                              
069400         MOVE WS-COMMUTE-MIN-WORK TO WS-FASTEST-MIN                       
069500         MOVE WS-AREA-NAME-WORK TO WS-FASTEST-NAME                        
069600     END-IF.                                                              
069700     IF WS-COMMUTE-MIN-WORK > WS-SLOWEST-MIN                              
069800         MOVE WS-COMMUTE-MIN-WORK TO WS-SLOWEST-MIN                       
069900         MOVE WS-AREA-NAME-WORK TO WS-SLOWEST-NAME                        
070000     END-IF.                                                              
070100 0360-EXIT.                                                               
070200     EXIT.                                                                
070300*----------------------------------------------------------------         
070400*    STEP 7 - RESEQUENCE THE CANDIDATE FILE ASCENDING BY                  
070500*    COMMUTE MINUTES, THEN WRITE THE FINAL AREA FILE.  THE                
070600*    SD/GIVING FORM (HFR-0048) WRITES THE SORTED RESULT STRAIGHT          
070700*    BACK OUT TO WORK-AREA-FILE SO NO SEPARATE SORTED-OUTPUT              
070800*    FILE NEEDS ITS OWN SELECT/FD.                                        
070900*----------------------------------------------------------------         
071000 0400-SORT-CANDIDATES.                                                    
071100     CLOSE STATION-FILE COMMUTE-FILE WORK-AREA-FILE.                      
071200     SORT AREA-SORT-FILE                                                  
071300         ON ASCENDING KEY SRT-SORT-KEY                                    
071400         USING WORK-AREA-FILE                                             
071500         GIVING WORK-AREA-FILE.                                           
071600     OPEN INPUT WORK-AREA-FILE.                                           
071700     OPEN OUTPUT AREA-FILE.                                               
071800     PERFORM 0410-WRITE-AREA THRU 0410-EXIT                               
071900         UNTIL WS-WRK-STATUS = "10".                                      
072000     CLOSE WORK-AREA-FILE AREA-FILE.                                      
072100 0400-EXIT.                                                               
072200     EXIT.                                                                
072300*----------------------------------------------------------------         
072400* UNPACKS ONE SORTED WORK RECORD BACK INTO THE FULL AREA-FILE             
072500* LAYOUT.  STATUS IS ALWAYS "P" (PENDING) OUT OF THIS STEP -              
072600* NOTHING HAS BEEN EXPLORED YET - AND THE ROUTE/SCORE FIELDS              
072700* ARE LEFT AT THEIR ZERO/BLANK DEFAULTS FOR THE LATER PHASES              
072800* TO FILL IN.                                                             
072900*----------------------------------------------------------------         
073000 0410-WRITE-AREA.                                                         
073100     READ WORK-AREA-FILE                                                  
073200         AT END                                                           
073300             MOVE "10" TO WS-WRK-STATUS                                   
073400         NOT AT END                                                       
073500             MOVE WRK-BODY(1:25) TO AREA-NAME                             
073600             MOVE WRK-BODY(26:30) TO AREA-STATION                         
073700             MOVE WRK-BODY(56:3) TO AREA-COMMUTE-MIN                      
073800             MOVE WRK-BODY(59:3) TO AREA-TRAIN-MIN                        
073900             MOVE WRK-BODY(62:7) TO AREA-LAT                              
074000             MOVE WRK-BODY(69:7) TO AREA-LNG                              
074100             MOVE "P" TO AREA-STATUS                                      
074200             MOVE SPACES TO AREA-EXPLORED-DATE                            
074300             MOVE ZERO TO AREA-SCORE                                      
074400             MOVE ZERO TO AREA-CHANGES                                    
074500             MOVE SPACES TO AREA-ROUTE-DESC                               
074600             MOVE "N" TO AREA-PRIORITY                                    
074700             WRITE ARE-ENREG                                              
074800     END-READ.                                                            
074900 0410-EXIT.                                                               
075000     EXIT.                                                                
075100*----------------------------------------------------------------         
075200*    STEP 8 - SCREENING CONTROL TOTALS.  PRINTED TO THE OPERATOR          
075300*    CONSOLE RATHER THAN A PRINT FILE - OPS WATCHES THE NIGHTLY           
075400*    RUN LOG FOR THESE FOUR LINES TO CONFIRM THE STEP DID                 
075500*    SOMETHING SENSIBLE BEFORE PHASE 2 STARTS.                            
075600*----------------------------------------------------------------         
075700 0900-PRINT-SCREEN-SUMMARY.                                               
075800     DISPLAY "HOME FINDER STATION SCREEN - RUN TOTALS".                   
075900     DISPLAY "CANDIDATE STATIONS EXAMINED : "                             
076000             WS-CANDIDATES-EXAMINED.                                      
076100     DISPLAY "COMMUTABLE AREAS WRITTEN    : "                             
076200             WS-AREAS-WRITTEN.                                            
076300     DISPLAY "FASTEST AREA  : " WS-FASTEST-NAME                           
076400             " " WS-FASTEST-MIN " MINUTES".                               
076500     DISPLAY "SLOWEST AREA  : " WS-SLOWEST-NAME                           
076600             " " WS-SLOWEST-MIN " MINUTES".                               
076700 0900-EXIT.                                                               
076800     EXIT.                                                                
076900*----------------------------------------------------------------         
077000* NOTHING LEFT OPEN AT THIS POINT (EVERY FILE WAS EXPLICITLY              
077100* CLOSED AT THE END OF THE STEP THAT OWNED IT) BUT THE                    
077200* CLOSE-DOWN PARAGRAPH IS KEPT AS A LANDING SPOT IN CASE A                
077300* FUTURE CHANGE ADDS A FILE THAT NEEDS ONE.                               
077400*----------------------------------------------------------------         
077500 9900-CLOSE-DOWN.                                                         
077600     CONTINUE.                                                            
077700 9900-EXIT.                                                               
077800     EXIT.                                                                
077900*----------------------------------------------------------------         
078000*    HAVERSINE GREAT-CIRCLE DISTANCE IN KM. RELIES ON THE                 
078100*    GEOMATH SUBLIB (GEOSINCS/GEOSQRT/GEOATAN2) LINKED AT                 
078200*    IPL TIME - SAME ROUTINES THE SURVEY SYSTEM CALLS.  INPUT             
078300*    IS WS-HV-LAT1/LNG1/LAT2/LNG2, ALREADY IN DEGREES (THE                
078400*    SUBLIB DOES ITS OWN RADIAN CONVERSION INTERNALLY); OUTPUT            
078500*    IS WS-HV-RESULT-KM.  CALLED TWICE PER STATION - ONCE FOR             
078600*    THE CITY-CENTRE RADIUS TEST, ONCE FOR THE TERMINUS                   
078700*    INNER-ZONE TEST WHEN THE KEYWORD SCAN DID NOT ALREADY                
078800*    SETTLE IT.                                                           
078900*----------------------------------------------------------------         
079000 1000-COMPUTE-HAVERSINE-KM.                                               
079100     COMPUTE WS-HV-DLAT = WS-HV-LAT2 - WS-HV-LAT1.                        
079200     COMPUTE WS-HV-DLNG = WS-HV-LNG2 - WS-HV-LNG1.                        
079300*        SIN OF HALF THE DELTA ANGLES, FOR THE A-VALUE.                   
079400     CALL "GEOSINCS" USING BY CONTENT WS-HV-DLAT                          
079500         BY REFERENCE WS-HV-SIN-HALF-DLAT WS-HV-COS-DUMMY-1.              
079600     CALL "GEOSINCS" USING BY CONTENT WS-HV-DLNG                          
079700         BY REFERENCE WS-HV-SIN-HALF-DLNG WS-HV-COS-DUMMY-2.              
079800*        COSINE OF EACH POINT'S OWN LATITUDE.                             
079900     CALL "GEOSINCS" USING BY CONTENT WS-HV-LAT1                          
080000         BY REFERENCE WS-HV-SIN-DUMMY-1 WS-HV-COS-LAT1.                   
080100     CALL "GEOSINCS" USING BY CONTENT WS-HV-LAT2                          
080200         BY REFERENCE WS-HV-SIN-DUMMY-2 WS-HV-COS-LAT2.                   
080300     COMPUTE WS-HV-A-VALUE =                                              
080400         (WS-HV-SIN-HALF-DLAT * WS-HV-SIN-HALF-DLAT) +                    
080500         (WS-HV-COS-LAT1 * WS-HV-COS-LAT2 *                               
080600          WS-HV-SIN-HALF-DLNG * WS-HV-SIN-HALF-DLNG).                     
080700     COMPUTE WS-HV-1-MINUS-A = 1 - WS-HV-A-VALUE.                         
080800     CALL "GEOSQRT" USING BY CONTENT WS-HV-A-VALUE                        
080900         BY REFERENCE WS-HV-SQRT-A.                                       
081000     CALL "GEOSQRT" USING BY CONTENT WS-HV-1-MINUS-A                      
081100         BY REFERENCE WS-HV-SQRT-1-MINUS-A.                               
081200*        ATAN2(SQRT(A), SQRT(1-A)) GIVES THE CENTRAL ANGLE C;             
081300*        DISTANCE = EARTH RADIUS TIMES 2C.                                
081400     CALL "GEOATAN2" USING BY CONTENT WS-HV-SQRT-A                        
081500         WS-HV-SQRT-1-MINUS-A BY REFERENCE WS-HV-ATAN-C.                  
081600     COMPUTE WS-HV-RESULT-KM ROUNDED =                                    
081700         WS-EARTH-RADIUS-KM * 2 * WS-HV-ATAN-C.                           
081800 1000-EXIT.                                                               
081900     EXIT.                                                                
082000*----------------------------------------------------------------         
082100*    GENERIC TRIMMED-LENGTH SCAN - WS-NAME-SCAN IN, WS-SCAN-LEN           
082200*    OUT.  NO INTRINSIC FUNCTIONS ON THIS INSTALLATION'S                  
082300*    COMPILER, SO A TRAILING-BLANK TRIM HAS TO BE HAND-ROLLED AS          
082400*    A BACKWARD CHARACTER SCAN RATHER THAN A CALL TO A LENGTH             
082500*    OR TRIM FUNCTION.  SHARED BY THE AREA-NAME DERIVATION AND            
082600*    THE EXCLUSION KEYWORD LOAD.                                          
082700*----------------------------------------------------------------         
082800 9800-FIND-SCAN-LEN.                                                      
082900     MOVE 30 TO WS-SCAN-LEN.                                              
083000     PERFORM 9810-TRIM-STEP THRU 9810-EXIT                                
083100         UNTIL WS-SCAN-LEN = 0                                            
083200            OR WS-NAME-SCAN-CHAR(WS-SCAN-LEN) NOT = SPACE.                
083300 9800-EXIT.                                                               
083400     EXIT.                                                                
083500*----------------------------------------------------------------         
083600* ONE BACKWARD STEP OF THE TRIM SCAN ABOVE - SPLIT INTO ITS OWN           
083700* PARAGRAPH SO THE LOOP CAN BE DRIVEN BY THE HOUSE'S OUT-OF-LINE          
083800* PERFORM/UNTIL STYLE RATHER THAN AN IN-LINE PERFORM BODY.                
083900*----------------------------------------------------------------         
084000 9810-TRIM-STEP.                                                          
084100     SUBTRACT 1 FROM WS-SCAN-LEN.                                         
084200 9810-EXIT.                                                               
084300     EXIT.                                                                
