000100*****************************************************************         
000200* PROGRAM:   2-ROUTES                                                     
000300* FUNCTION:  MAINLINE ROUTE ENRICHMENT - NIGHTLY BATCH STEP 2             
000400*                                                                         
000500* SECOND STEP OF THE NIGHTLY CHAIN.  TAKES THE CANDIDATE-AREA             
000600* FILE WRITTEN BY 1-STATIONS AND DECIDES, FOR EACH AREA'S                 
000700* SERVING STATION, WHETHER THE COMMUTE IS A DIRECT RUN OR                 
000800* REQUIRES ONE CHANGE - THEN STAMPS A CHANGE COUNT AND A SHORT            
000900* ROUTE DESCRIPTION ONTO THE RECORD.  THE OUTPUT FILE IS                  
001000* PROMOTED FROM LINE SEQUENTIAL TO INDEXED (KEYED ON AREA NAME)           
001100* SO PHASE 3 CAN REWRITE ONE AREA AT A TIME WITHOUT A FULL PASS.          
001200*****************************************************************         
001300 IDENTIFICATION DIVISION.                                                 
001400*----------------------------------------------------------------         
001500* STANDARD SHOP HEADER - SIX REQUIRED PARAGRAPHS PER THE                  
001600* INSTALLATION STANDARDS MANUAL.                                          
001700*----------------------------------------------------------------         
001800 PROGRAM-ID. 2-ROUTES.                                                    
001900 AUTHOR. R HALLORAN.                                                      
002000 INSTALLATION. HOMEQUEST DP CENTER.                                       
002100 DATE-WRITTEN. 05/18/87.                                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY. HOMEQUEST INTERNAL USE ONLY - NOT FOR RESALE.                  
002400*****************************************************************         
002500*    CHANGE LOG                                                           
002600*----------------------------------------------------------------         
002700* 870518 RH  HFR-0002  ORIGINAL WRITE-UP - DIRECT SERVICE TABLE           
002800*                      HELD 14 ENTRIES, LOADED FROM A LITERAL             
002900*                      BUILT INLINE IN WORKING-STORAGE.                   
003000* 871030 RH  HFR-0009  DIRECT SERVICE TABLE MOVED TO A FLAT FILE          
003100*                      (2-DIRECT.DAT) SO OPS CAN MAINTAIN IT              
003200*                      WITHOUT A RECOMPILE EVERY TIMETABLE CHANGE.        
003300* 890604 TK  HFR-0019  ADDED THE ONE-CHANGE TABLE FOR THE DAY THE         
003400*                      BEDFORD SHUTTLE COMES OFF DIRECT SERVICE.          
003500*                      TABLE IS EMPTY UNTIL THAT TIMETABLE CHANGE         
003600*                      SO THIS STEP DEFAULTS EVERYTHING TO DIRECT         
003700*                      UNTIL THEN.                                        
003800* 930221 MOS HFR-0040  AREAS FILE PROMOTED TO INDEXED (KEY = AREA         
003900*                      NAME) SO DAILY-EXPLORE CAN REWRITE A SINGLE        
004000*                      AREA WITHOUT A FULL FILE PASS.  DUPLICATE          
004100*                      AREA NAMES OUT OF PHASE 1 NOW SHOW UP AS           
004200*                      AN INVALID KEY HERE INSTEAD OF SILENTLY            
004300*                      OVERWRITING ONE ANOTHER.                           
004400* 981103 MOS HFR-0059  Y2K REVIEW - NO DATE FIELDS TOUCHED HERE,          
004500*                      RUN-DATE GROUP CARRIED FOR PARITY WITH THE         
004600*                      OTHER TWO STEPS ONLY.                              
004700* 020310 TK  HFR-0072  ROUTE SUMMARY NOW COUNTS DIRECT VS CHANGE          
004800*                      SEPARATELY FOR THE OPS LOG - PREVIOUSLY            
004900*                      ONLY A SINGLE "AREAS UPDATED" FIGURE WAS           
005000*                      PRINTED AND OPS COULD NOT TELL AT A GLANCE         
005100*                      WHETHER THE CHANGE TABLE WAS EVEN LOADED.          
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500*----------------------------------------------------------------         
005600* SPECIAL-NAMES CARRIES ONLY THE PRINTER CHANNEL HERE - THIS              
005700* STEP DOES NO CASE-INDEPENDENT COMPARISON OF ITS OWN BEYOND THE          
005800* NAME-SCAN FOLD BELOW, WHICH USES THE SAME INSPECT/CONVERTING            
005900* TABLES AS THE STATION SCREEN STEP RATHER THAN A CLASS TEST.             
006000*----------------------------------------------------------------         
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*    CANDIDATE-AREA FILE AS WRITTEN BY 1-STATIONS, ASCENDING              
006600*    COMMUTE ORDER, LINE SEQUENTIAL.                                      
006700     SELECT AREA-IN-FILE ASSIGN TO "AREAS"                                
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-ARI-STATUS.                                    
007000                                                                          
007100*    STATION NAMES WITH DIRECT SERVICE TO THE CENTRAL TERMINUS -          
007200*    MAINTAINED BY OPS, LOADED WHOLE INTO A TABLE AT START-UP             
007300*    (HFR-0009).                                                          
007400     SELECT DIRECT-FILE ASSIGN TO "DIRECT"                                
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-DIR-STATUS.                                    
007700                                                                          
007800*    STATION NAMES REQUIRING EXACTLY ONE CHANGE - EMPTY UNTIL             
007900*    THE BEDFORD SHUTTLE TIMETABLE CHANGE (HFR-0019), LOADED THE          
008000*    SAME WAY AS DIRECT-FILE.                                             
008100     SELECT CHANGE-FILE ASSIGN TO "CHANGES"                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WS-CHG-STATUS.                                    
008400                                                                          
008500*    ENRICHED AREA OUTPUT - INDEXED ON AREA NAME SINCE HFR-0040           
008520*    SO PHASE 3 CAN GO STRAIGHT TO ONE AREA RECORD BY NAME.               
008540*    ACCESS MODE IS RANDOM, NOT SEQUENTIAL - THE AREAS ARRIVE             
008560*    OFF AREA-IN-FILE IN ASCENDING COMMUTE-MINUTES ORDER FROM             
008580*    PHASE 1, NOT ASCENDING AREA NAME ORDER, SO A SEQUENTIAL-             
008600*    ACCESS WRITE WOULD FAIL KEY-OUT-OF-SEQUENCE ON EVERY RECORD          
008620*    AFTER THE FIRST (SAME HABIT AS THE OLDER OCCURRENCE-COUNT            
008640*    PROGRAM'S OWN INDEXED OUTPUT FILE).                                  
008700     SELECT AREA-OUT-FILE ASSIGN TO "AREASIDX"                            
008800         ORGANIZATION IS INDEXED                                          
008900         ACCESS MODE IS RANDOM                                            
009000         RECORD KEY IS AREA-NAME                                          
009100         FILE STATUS IS WS-ARO-STATUS.                                    
009200*****************************************************************         
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500*----------------------------------------------------------------         
009600* CANDIDATE-AREA INPUT RECORD - SAME LAYOUT WRITTEN BY 1-STATIONS         
009700* IN 0410-WRITE-AREA OF THAT STEP.  RESTATED HERE UNDER THE ARI-          
009800* PREFIX PER SHOP HABIT (EACH PROGRAM PREFIXES ITS OWN COPY OF A          
009900* SHARED LAYOUT BY ITS OWN FD, NO COPY BOOKS IN THIS SUITE).              
010000*----------------------------------------------------------------         
010100 FD  AREA-IN-FILE.                                                        
010200 01  ARI-ENREG.                                                           
010300     05 ARI-AREA-NAME         PIC X(25).                                  
010400     05 ARI-AREA-STATION      PIC X(30).                                  
010500     05 ARI-COMMUTE-MIN       PIC 9(03).                                  
010600     05 ARI-TRAIN-MIN         PIC 9(03).                                  
010700     05 ARI-LAT               PIC S9(3)V9(4).                             
010800     05 ARI-LNG               PIC S9(3)V9(4).                             
010900     05 ARI-STATUS            PIC X(01).                                  
011000     05 ARI-EXPLORED-DATE     PIC X(10).                                  
011100     05 ARI-SCORE             PIC 9(03).                                  
011200     05 ARI-CHANGES           PIC 9(01).                                  
011300     05 ARI-ROUTE-DESC        PIC X(40).                                  
011400     05 ARI-PRIORITY          PIC X(01).                                  
011500     05 FILLER                PIC X(12).                                  
011600                                                                          
011700*----------------------------------------------------------------         
011800* ONE STATION NAME PER RECORD, DIRECT-SERVICE LIST.                       
011900*----------------------------------------------------------------         
012000 FD  DIRECT-FILE.                                                         
012100 01  DIR-ENREG.                                                           
012200     05 DIR-STN-NAME          PIC X(30).                                  
012300     05 FILLER                PIC X(05).                                  
012400                                                                          
012500*----------------------------------------------------------------         
012600* ONE STATION NAME PER RECORD, ONE-CHANGE LIST - SAME SHAPE AS            
012700* DIRECT-FILE, KEPT AS ITS OWN FD/SELECT RATHER THAN A SECOND             
012800* RECORD TYPE ON ONE FILE (SHOP DOES NOT USE 88-LEVEL RECORD-             
012900* TYPE SWITCHES ON THESE SMALL REFERENCE FILES).                          
013000*----------------------------------------------------------------         
013100 FD  CHANGE-FILE.                                                         
013200 01  CHG-ENREG.                                                           
013300     05 CHG-STN-NAME          PIC X(30).                                  
013400     05 FILLER                PIC X(05).                                  
013500                                                                          
013600*----------------------------------------------------------------         
013700* ENRICHED AREA OUTPUT RECORD - IDENTICAL FIELD LIST TO THE               
013800* INPUT RECORD, PLUS THE ROUTE FIELDS (ARI-CHANGES/ARI-ROUTE-             
013900* DESC ON THE WAY IN ARE JUST ZERO/SPACE PLACEHOLDERS FROM                
014000* PHASE 1) ARE NOW POPULATED FOR REAL BY 0220-LOOKUP-ROUTE.               
014100*----------------------------------------------------------------         
014200 FD  AREA-OUT-FILE.                                                       
014300 01  ARO-ENREG.                                                           
014400     05 AREA-NAME             PIC X(25).                                  
014500     05 AREA-STATION          PIC X(30).                                  
014600     05 AREA-COMMUTE-MIN      PIC 9(03).                                  
014700     05 AREA-TRAIN-MIN        PIC 9(03).                                  
014800     05 AREA-LAT              PIC S9(3)V9(4).                             
014900     05 AREA-LNG              PIC S9(3)V9(4).                             
015000     05 AREA-STATUS           PIC X(01).                                  
015100     05 AREA-EXPLORED-DATE    PIC X(10).                                  
015200     05 AREA-SCORE            PIC 9(03).                                  
015300     05 AREA-CHANGES          PIC 9(01).                                  
015400     05 AREA-ROUTE-DESC       PIC X(40).                                  
015500     05 AREA-PRIORITY         PIC X(01).                                  
015600     05 FILLER                PIC X(12).                                  
015700*****************************************************************         
015800 WORKING-STORAGE SECTION.                                                 
015900*----------------------------------------------------------------         
016000* END-OF-FILE FLAG FOR THE AREA-IN-FILE PASS, STANDALONE 77-              
016100* LEVEL IN THE HOUSE STYLE (SEE THE OLD FARE-TABLE SUITE'S                
016200* OWN FIN-ENREG/FF PAIR) - THE OTHER TWO EOF SWITCHES BELOW ARE           
016300* ONLY USED DURING THE ONE-TIME TABLE LOADS AND STAY GROUPED.             
016400*----------------------------------------------------------------         
016500 77  WS-ARI-EOF-SW PIC X VALUE SPACE.                                     
016600     88 ARI-EOF VALUE HIGH-VALUE.                                         
016700                                                                          
016800*    ---------------------------------------------------------            
016900*    FILE STATUS SWITCHES - ONE PER SELECT ABOVE.                         
017000*    ---------------------------------------------------------            
017100 01  WS-FILE-STATUSES.                                                    
017200     05 WS-ARI-STATUS         PIC X(02) VALUE "00".                       
017300     05 WS-DIR-STATUS         PIC X(02) VALUE "00".                       
017400     05 WS-CHG-STATUS         PIC X(02) VALUE "00".                       
017500     05 WS-ARO-STATUS         PIC X(02) VALUE "00".                       
017600                                                                          
017700*    ---------------------------------------------------------            
017800*    END-OF-FILE SWITCHES FOR THE TWO ONE-TIME TABLE LOADS.               
017900*    ---------------------------------------------------------            
018000 01  WS-EOF-SWITCHES.                                                     
018100     05 WS-DIR-EOF-SW         PIC X(01) VALUE SPACE.                      
018200        88 DIR-EOF                      VALUE HIGH-VALUE.                 
018300     05 WS-CHG-EOF-SW         PIC X(01) VALUE SPACE.                      
018400        88 CHG-EOF                      VALUE HIGH-VALUE.                 
018500                                                                          
018600*    ---------------------------------------------------------            
018700*    RUN DATE - SAME CCYY-MM-DD BREAKOUT AS THE STATION SCREEN            
018800*    STEP, KEPT HERE SO A FUTURE CHANGE CAN STAMP THE ROUTE               
018900*    SUMMARY WITH A RUN DATE WITHOUT A NEW REDEFINE.  NOT                 
019000*    ACTUALLY MOVED TO ANYWHERE TODAY.                                    
019100*    ---------------------------------------------------------            
019200 01  WS-RUN-DATE-GROUP.                                                   
019300     05 WS-RUN-DATE              PIC X(10) VALUE SPACES.                  
019400     05 WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                          
019500        10 WS-RUN-CCYY           PIC 9(04).                               
019600        10 FILLER                PIC X(01).                               
019700        10 WS-RUN-MM             PIC 9(02).                               
019800        10 FILLER                PIC X(01).                               
019900        10 WS-RUN-DD             PIC 9(02).                               
020000                                                                          
020100*    ---------------------------------------------------------            
020200*    ROUTE DESCRIPTION LITERALS.  THREE FIXED 40-BYTE TEXTS -             
020300*    DIRECT VIA THE CENTRAL TERMINUS (NAMED EXPLICITLY, SINCE             
020400*    THAT IS THE COMMON CASE AND OPS LIKES TO SEE THE TERMINUS            
020500*    NAME ON THE REPORT), A GENERIC DIRECT TEXT FOR ANY OTHER             
020600*    DIRECT-SERVICE STATION, AND THE ONE-CHANGE TEXT.  THE                
020700*    CHARACTER-ARRAY REDEFINE OVER ALL THREE TOGETHER IS NOT              
020800*    ACTUALLY WALKED ANYWHERE TODAY BUT IS KEPT IN CASE A FUTURE          
020900*    CHANGE NEEDS TO SCAN THE LITERALS THEMSELVES.                        
021000*    ---------------------------------------------------------            
021100 01  WS-ROUTE-TEXT-GROUP.                                                 
021200     05 WS-ROUTE-TEXT-DIRECT-KX  PIC X(40)                                
021300        VALUE "DIRECT TO KINGS CROSS/ST PANCRAS".                         
021400     05 WS-ROUTE-TEXT-DIRECT-DEF PIC X(40)                                
021500        VALUE "DIRECT SERVICE AVAILABLE".                                 
021600     05 WS-ROUTE-TEXT-CHANGE     PIC X(40)                                
021700        VALUE "CHANGE AT BEDFORD OR LONDON TERMINAL".                     
021800     05 WS-ROUTE-TEXT-VIEW REDEFINES WS-ROUTE-TEXT-GROUP.                 
021900        10 WS-ROUTE-TEXT-CHAR    PIC X(01) OCCURS 120 TIMES.              
022000                                                                          
022100*    ---------------------------------------------------------            
022200*    NAME-SCAN AND CASE-FOLD WORK AREA - SAME TECHNIQUE AS THE            
022300*    STATION SCREEN STEP.  THE SERVING STATION NAME IS FOLDED             
022400*    TO LOWER CASE HERE BEFORE EITHER TABLE SEARCH SINCE BOTH             
022500*    THE DIRECT AND CHANGE TABLES WERE LOADED IN LOWER CASE.              
022600*    ---------------------------------------------------------            
022700 01  WS-NAME-SCAN-GROUP.                                                  
022800     05 WS-NAME-SCAN            PIC X(30) VALUE SPACES.                   
022900     05 WS-NAME-SCAN-CHARS REDEFINES WS-NAME-SCAN.                        
023000        10 WS-NAME-SCAN-CHAR    PIC X(01) OCCURS 30 TIMES.                
023100     05 WS-UPPER-ALPHA           PIC X(26)                                
023200        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
023300     05 WS-LOWER-ALPHA           PIC X(26)                                
023400        VALUE "abcdefghijklmnopqrstuvwxyz".                               
023500                                                                          
023600*    ---------------------------------------------------------            
023700*    DIRECT AND ONE-CHANGE STATION TABLES, LOADED ONCE FROM               
023800*    DIRECT-FILE/CHANGE-FILE AT PROGRAM START (0100/0150).  250           
023900*    ENTRY CAPACITY ON DIRECT COVERS THE WHOLE NETWORK WITH ROOM          
024000*    TO SPARE; 50 ON CHANGE IS AMPLE SINCE ONLY ONE SHUTTLE ROUTE         
024100*    HAS EVER NEEDED IT.                                                  
024200*    ---------------------------------------------------------            
024300 01  WS-DIRECT-TABLE.                                                     
024400     05 WS-DIRECT-COUNT          PIC 9(03) COMP VALUE ZERO.               
024500     05 WS-DIRECT-ENTRY OCCURS 250 TIMES                                  
024600                         INDEXED BY WS-DIR-IDX.                           
024700        10 WS-DIRECT-NAME        PIC X(30).                               
024800                                                                          
024900 01  WS-CHANGE-TABLE.                                                     
025000     05 WS-CHANGE-COUNT          PIC 9(03) COMP VALUE ZERO.               
025100     05 WS-CHANGE-ENTRY OCCURS 50 TIMES                                   
025200                         INDEXED BY WS-CHG-IDX.                           
025300        10 WS-CHANGE-NAME        PIC X(30).                               
025400                                                                          
025500*    ---------------------------------------------------------            
025600*    MATCH SWITCHES - SET BY THE PER-ENTRY TEST PARAGRAPHS AND            
025700*    TESTED BY THE PERFORM/VARYING/UNTIL LOOPS THAT DRIVE THE             
025800*    TWO TABLE SEARCHES IN 0220-LOOKUP-ROUTE.                             
025900*    ---------------------------------------------------------            
026000 01  WS-MATCH-SWITCHES.                                                   
026100     05 WS-FOUND-DIRECT-SW       PIC X(01) VALUE "N".                     
026200        88 WS-FOUND-DIRECT               VALUE "Y".                       
026300     05 WS-FOUND-CHANGE-SW       PIC X(01) VALUE "N".                     
026400        88 WS-FOUND-CHANGE               VALUE "Y".                       
026500                                                                          
026600*    ---------------------------------------------------------            
026700*    RUN COUNTERS FOR THE ROUTE ENRICHMENT SUMMARY.  KEPT AS              
026800*    STANDALONE 77-LEVEL ITEMS RATHER THAN A GROUP SINCE HFR-             
026900*    0072 ADDED THE DIRECT/CHANGE SPLIT AS A SEPARATE LATER               
027000*    CHANGE AND EACH ONE STANDS ON ITS OWN IN THE SUMMARY REPORT          
027100*    (SEE THE OLDER FARE-TABLE PROGRAMS FOR THE SAME HABIT                
027200*    WITH CPT-STYLE STANDALONE COUNTERS).                                 
027300*    ---------------------------------------------------------            
027400 77  WS-AREAS-UPDATED            PIC 9(05) COMP VALUE ZERO.               
027500 77  WS-DIRECT-COUNT-RPT         PIC 9(05) COMP VALUE ZERO.               
027600 77  WS-CHANGE-COUNT-RPT         PIC 9(05) COMP VALUE ZERO.               
027700*****************************************************************         
027800 PROCEDURE DIVISION.                                                      
027900*----------------------------------------------------------------         
028000* MAINLINE - LOAD BOTH REFERENCE TABLES, THEN MAKE ONE PASS               
028100* OVER THE CANDIDATE-AREA FILE ENRICHING EACH RECORD IN TURN,             
028200* THEN PRINT THE CONTROL TOTALS.  NO SORT STEP IN THIS PROGRAM -          
028300* THE AREA FILE ARRIVES ALREADY IN COMMUTE ORDER FROM PHASE 1             
028400* AND THIS STEP DOES NOT DISTURB THAT ORDER (THE INDEXED OUTPUT           
028500* FILE'S OWN KEY SEQUENCE IS BY NAME, NOT COMMUTE MINUTES, BUT            
028600* THAT IS A LOOKUP CONVENIENCE FOR PHASE 3, NOT A REPORTING               
028700* ORDER).                                                                 
028800*----------------------------------------------------------------         
028900 0000-MAIN-CONTROL.                                                       
029000     PERFORM 0100-LOAD-DIRECT-TABLE THRU 0100-EXIT.                       
029100     PERFORM 0150-LOAD-CHANGE-TABLE THRU 0150-EXIT.                       
029200     PERFORM 0200-ENRICH-AREAS THRU 0200-EXIT.                            
029300     PERFORM 0900-PRINT-ROUTE-SUMMARY THRU 0900-EXIT.                     
029400     STOP RUN.                                                            
029500*----------------------------------------------------------------         
029600* STEP 1 - LOAD THE DIRECT-SERVICE STATION NAMES INTO A TABLE.            
029700* SEPARATED FROM THE CHANGE-TABLE LOAD BELOW SO EACH FILE'S OPEN/         
029800* READ/CLOSE LIFECYCLE STAYS SELF-CONTAINED IN ITS OWN STEP.              
029900*----------------------------------------------------------------         
030000 0100-LOAD-DIRECT-TABLE.                                                  
030100     OPEN INPUT DIRECT-FILE.                                              
030200     PERFORM 0110-READ-DIRECT THRU 0110-EXIT                              
030300         UNTIL DIR-EOF.                                                   
030400     CLOSE DIRECT-FILE.                                                   
030500 0100-EXIT.                                                               
030600     EXIT.                                                                
030700*----------------------------------------------------------------         
030800* ONE READ OF DIRECT-FILE PER CALL.  THE NAME IS FOLDED TO                
030900* LOWER CASE BEFORE BEING STORED SO THE TABLE SEARCH LATER CAN            
031000* COMPARE FOLDED-TO-FOLDED WITHOUT REPEATING THE CONVERT ON               
031100* EVERY LOOKUP.                                                           
031200*----------------------------------------------------------------         
031300 0110-READ-DIRECT.                                                        
031400     READ DIRECT-FILE                                                     
031500         AT END                                                           
031600             SET DIR-EOF TO TRUE                                          
031700         NOT AT END                                                       
031800             IF WS-DIRECT-COUNT < 250                                     
031900                 ADD 1 TO WS-DIRECT-COUNT                                 
032000                 SET WS-DIR-IDX TO WS-DIRECT-COUNT                        
032100                 MOVE DIR-STN-NAME TO WS-NAME-SCAN                        
032200                 INSPECT WS-NAME-SCAN CONVERTING                          
032300                     WS-UPPER-ALPHA TO WS-LOWER-ALPHA                     
032400                 MOVE WS-NAME-SCAN TO                                     
032500                     WS-DIRECT-NAME(WS-DIR-IDX)                           
032600             END-IF                                                       
032700     END-READ.                                                            
032800 0110-EXIT.                                                               
032900     EXIT.                                                                
033000*----------------------------------------------------------------         
033100* STEP 1B - LOAD THE ONE-CHANGE STATION NAMES.  UNTIL THE                 
033200* BEDFORD SHUTTLE TIMETABLE CHANGE (HFR-0019) THIS FILE IS                
033300* EMPTY AND THE LOOP BELOW SIMPLY HITS END-OF-FILE ON THE FIRST           
033400* READ - THAT IS EXPECTED, NOT AN ERROR CONDITION.                        
033500*----------------------------------------------------------------         
033600 0150-LOAD-CHANGE-TABLE.                                                  
033700     OPEN INPUT CHANGE-FILE.                                              
033800     PERFORM 0160-READ-CHANGE THRU 0160-EXIT                              
033900         UNTIL CHG-EOF.                                                   
034000     CLOSE CHANGE-FILE.                                                   
034100 0150-EXIT.                                                               
034200     EXIT.                                                                
034300*----------------------------------------------------------------         
034400 0160-READ-CHANGE.                                                        
034500     READ CHANGE-FILE                                                     
034600         AT END                                                           
034700             SET CHG-EOF TO TRUE                                          
034800         NOT AT END                                                       
034900             IF WS-CHANGE-COUNT < 50                                      
035000                 ADD 1 TO WS-CHANGE-COUNT                                 
035100                 SET WS-CHG-IDX TO WS-CHANGE-COUNT                        
035200                 MOVE CHG-STN-NAME TO WS-NAME-SCAN                        
035300                 INSPECT WS-NAME-SCAN CONVERTING                          
035400                     WS-UPPER-ALPHA TO WS-LOWER-ALPHA                     
035500                 MOVE WS-NAME-SCAN TO                                     
035600                     WS-CHANGE-NAME(WS-CHG-IDX)                           
035700             END-IF                                                       
035800     END-READ.                                                            
035900 0160-EXIT.                                                               
036000     EXIT.                                                                
036100*----------------------------------------------------------------         
036200* STEP 2 OF THE BATCH FLOW - THE MAIN AREA PASS.  READS EVERY             
036300* CANDIDATE-AREA RECORD, LOOKS UP ITS ROUTE, THEN WRITES THE              
036400* ENRICHED RECORD ONTO THE INDEXED OUTPUT FILE.                           
036500*----------------------------------------------------------------         
036600 0200-ENRICH-AREAS.                                                       
036700     OPEN INPUT AREA-IN-FILE.                                             
036800     OPEN OUTPUT AREA-OUT-FILE.                                           
036900     PERFORM 0210-READ-AREA THRU 0210-EXIT                                
037000         UNTIL ARI-EOF.                                                   
037100     CLOSE AREA-IN-FILE AREA-OUT-FILE.                                    
037200 0200-EXIT.                                                               
037300     EXIT.                                                                
037400*----------------------------------------------------------------         
037500 0210-READ-AREA.                                                          
037600     READ AREA-IN-FILE                                                    
037700         AT END                                                           
037800             SET ARI-EOF TO TRUE                                          
037900         NOT AT END                                                       
038000             PERFORM 0220-LOOKUP-ROUTE THRU 0220-EXIT                     
038100             PERFORM 0230-WRITE-AREA THRU 0230-EXIT                       
038200     END-READ.                                                            
038300 0210-EXIT.                                                               
038400     EXIT.                                                                
038500*----------------------------------------------------------------         
038600*    STEP 2 OF ROUTE-ENRICH - SEARCH DIRECT TABLE FIRST, THEN             
038700*    THE ONE-CHANGE TABLE, DEFAULTING TO DIRECT SERVICE.  A               
038800*    STATION FOUND IN NEITHER TABLE IS TREATED AS DIRECT SERVICE          
038900*    WITH THE GENERIC TEXT - THE DIRECT TABLE IS MEANT TO COVER           
039000*    THE WHOLE NETWORK, SO "NOT LISTED ANYWHERE" IS TAKEN AS A            
039100*    GAP IN THE REFERENCE DATA RATHER THAN A ONE-CHANGE JOURNEY,          
039200*    AND THE MISSING-ENTRY CASE FALLS THROUGH TO THE SAME BRANCH          
039300*    AS A GENUINE DIRECT-SERVICE HIT.                                     
039400*----------------------------------------------------------------         
039500 0220-LOOKUP-ROUTE.                                                       
039600     MOVE ARI-AREA-STATION TO WS-NAME-SCAN.                               
039700     INSPECT WS-NAME-SCAN CONVERTING WS-UPPER-ALPHA                       
039800             TO WS-LOWER-ALPHA.                                           
039900     MOVE "N" TO WS-FOUND-DIRECT-SW.                                      
040000     SET WS-DIR-IDX TO 1.                                                 
040100     PERFORM 0222-TEST-DIRECT THRU 0222-EXIT                              
040200         VARYING WS-DIR-IDX FROM 1 BY 1                                   
040300         UNTIL WS-DIR-IDX > WS-DIRECT-COUNT                               
040400            OR WS-FOUND-DIRECT.                                           
040500     IF WS-FOUND-DIRECT                                                   
040600*            NAMED TERMINUS TEXT FOR THE COMMON CASE.                     
040700         MOVE ZERO TO ARI-CHANGES                                         
040800         MOVE WS-ROUTE-TEXT-DIRECT-KX TO ARI-ROUTE-DESC                   
040900         ADD 1 TO WS-DIRECT-COUNT-RPT                                     
041000     ELSE                                                                 
041100         MOVE "N" TO WS-FOUND-CHANGE-SW                                   
041200         SET WS-CHG-IDX TO 1                                              
041300         PERFORM 0224-TEST-CHANGE THRU 0224-EXIT                          
041400             VARYING WS-CHG-IDX FROM 1 BY 1                               
041500             UNTIL WS-CHG-IDX > WS-CHANGE-COUNT                           
041600                OR WS-FOUND-CHANGE                                        
041700         IF WS-FOUND-CHANGE                                               
041800             MOVE 1 TO ARI-CHANGES                                        
041900             MOVE WS-ROUTE-TEXT-CHANGE TO ARI-ROUTE-DESC                  
042000             ADD 1 TO WS-CHANGE-COUNT-RPT                                 
042100         ELSE                                                             
042200*                NOT ON EITHER LIST - TREATED AS DIRECT, GENERIC          
042300*                TEXT SINCE THE NAMED-TERMINUS TEXT WOULD BE              
042400*                UNVERIFIED FOR THIS STATION.                             
042500             MOVE ZERO TO ARI-CHANGES                                     
042600             MOVE WS-ROUTE-TEXT-DIRECT-DEF TO ARI-ROUTE-DESC              
042700             ADD 1 TO WS-DIRECT-COUNT-RPT                                 
042800         END-IF                                                           
042900     END-IF.                                                              
043000 0220-EXIT.                                                               
043100     EXIT.                                                                
043200*----------------------------------------------------------------         
043300* TESTS ONE DIRECT-TABLE ENTRY AGAINST THE FOLDED STATION NAME.           
043400*----------------------------------------------------------------         
043500 0222-TEST-DIRECT.                                                        
043600     IF WS-DIRECT-NAME(WS-DIR-IDX) = WS-NAME-SCAN                         
043700         MOVE "Y" TO WS-FOUND-DIRECT-SW                                   
043800     END-IF.                                                              
043900 0222-EXIT.                                                               
044000     EXIT.                                                                
044100*----------------------------------------------------------------         
044200* TESTS ONE CHANGE-TABLE ENTRY AGAINST THE FOLDED STATION NAME.           
044300*----------------------------------------------------------------         
044400 0224-TEST-CHANGE.                                                        
044500     IF WS-CHANGE-NAME(WS-CHG-IDX) = WS-NAME-SCAN                         
044600         MOVE "Y" TO WS-FOUND-CHANGE-SW                                   
044700     END-IF.                                                              
044800 0224-EXIT.                                                               
044900     EXIT.                                                                
045000*----------------------------------------------------------------         
045100*    STEP 3 - REWRITE THE AREA RECORD ON THE INDEXED OUTPUT FILE.         
045200*    A DUPLICATE AREA NAME (INVALID KEY) MEANS PHASE 1 WROTE TWO          
045300*    CANDIDATE RECORDS FOR THE SAME AREA - LOGGED TO THE CONSOLE          
045400*    RATHER THAN ABORTED, SINCE ONE MISSING AREA IS NOT WORTH             
045500*    LOSING THE WHOLE NIGHT'S RUN OVER (HFR-0040 DISCUSSION AT            
045600*    THE TIME THE INDEXED FILE WAS INTRODUCED).                           
045700*----------------------------------------------------------------         
045800 0230-WRITE-AREA.                                                         
045900     MOVE ARI-AREA-NAME       TO AREA-NAME.                               
046000     MOVE ARI-AREA-STATION    TO AREA-STATION.                            
046100     MOVE ARI-COMMUTE-MIN     TO AREA-COMMUTE-MIN.                        
046200     MOVE ARI-TRAIN-MIN       TO AREA-TRAIN-MIN.                          
046300     MOVE ARI-LAT             TO AREA-LAT.                                
046400     MOVE ARI-LNG             TO AREA-LNG.                                
046500     MOVE ARI-STATUS          TO AREA-STATUS.                             
046600     MOVE ARI-EXPLORED-DATE   TO AREA-EXPLORED-DATE.                      
046700     MOVE ARI-SCORE           TO AREA-SCORE.                              
046800     MOVE ARI-CHANGES         TO AREA-CHANGES.                            
046900     MOVE ARI-ROUTE-DESC      TO AREA-ROUTE-DESC.                         
047000     MOVE ARI-PRIORITY        TO AREA-PRIORITY.                           
047100     WRITE ARO-ENREG                                                      
047200         INVALID KEY                                                      
047300             DISPLAY "HFR-0040 DUPLICATE AREA NAME "                      
047400                     AREA-NAME                                            
047500         NOT INVALID KEY                                                  
047600             ADD 1 TO WS-AREAS-UPDATED                                    
047700     END-WRITE.                                                           
047800 0230-EXIT.                                                               
047900     EXIT.                                                                
048000*----------------------------------------------------------------         
048100*    STEP 4 - ROUTE ENRICHMENT CONTROL TOTALS.  DIRECT AND                
048200*    CHANGE COUNTS SHOULD ADD UP TO AREAS UPDATED - OPS EYEBALLS          
048300*    THAT ARITHMETIC ON THE RUN LOG RATHER THAN THIS STEP                 
048400*    RE-VERIFYING ITS OWN TOTALS (HFR-0072).                              
048500*----------------------------------------------------------------         
048600 0900-PRINT-ROUTE-SUMMARY.                                                
048700     DISPLAY "HOME FINDER ROUTE ENRICH - RUN TOTALS".                     
048800     DISPLAY "AREAS UPDATED           : " WS-AREAS-UPDATED.               
048900     DISPLAY "DIRECT SERVICE COUNT    : " WS-DIRECT-COUNT-RPT.            
049000     DISPLAY "REQUIRES CHANGE COUNT   : " WS-CHANGE-COUNT-RPT.            
049100 0900-EXIT.                                                               
049200     EXIT.                                                                
