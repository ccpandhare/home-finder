000100*****************************************************************         
000200* PROGRAM:   3-DAILY                                                      
000300* FUNCTION:  DAILY AREA EXPLORATION AND SCORING - BATCH STEP 3            
000400*                                                                         
000500* THIRD AND LAST STEP OF THE NIGHTLY CHAIN.  PICKS ONE PENDING            
000600* AREA OFF THE ENRICHED AREA FILE (PRIORITY AREAS FIRST, THEN             
000700* WHATEVER IS FIRST IN KEY SEQUENCE, OR AN EXPLICIT OVERRIDE              
000800* FROM THE RE-RUN DESK), PULLS TOGETHER ITS AMENITY, NATURE AND           
000900* CRIME OBSERVATIONS, RUNS THE SIX-FACTOR SCORER AND REWRITES             
001000* THE AREA RECORD AS EXPLORED.  PRINTS A ONE-AREA DAILY REPORT            
001100* AND, ONLY WHEN SOMETHING WAS ACTUALLY EXPLORED, A RUNNING               
001200* PROGRESS SUMMARY.  THIS STEP NEVER TOUCHES MORE THAN ONE AREA           
001300* PER RUN - ONE AREA A DAY IS THE WHOLE POINT OF THE HOME FINDER          
001400* PACE (SEE THE NON-GOALS NOTE IN THE SYSTEM OVERVIEW).                   
001500*****************************************************************         
001600 IDENTIFICATION DIVISION.                                                 
001700*----------------------------------------------------------------         
001800* STANDARD SHOP HEADER - SIX REQUIRED PARAGRAPHS PER THE                  
001900* INSTALLATION STANDARDS MANUAL.                                          
002000*----------------------------------------------------------------         
002100 PROGRAM-ID. 3-DAILY.                                                     
002200 AUTHOR. R HALLORAN.                                                      
002300 INSTALLATION. HOMEQUEST DP CENTER.                                       
002400 DATE-WRITTEN. 07/09/87.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. HOMEQUEST INTERNAL USE ONLY - NOT FOR RESALE.                  
002700*****************************************************************         
002800*    CHANGE LOG                                                           
002900*----------------------------------------------------------------         
003000* 870709 RH  HFR-0003  ORIGINAL WRITE-UP - SCORED COMMUTE AND             
003100*                      NATURE ONLY, PRICE/VIBE/SAFETY HARD CODED          
003200*                      AT A NEUTRAL 70 UNTIL SURVEYS FOR THOSE            
003300*                      FACTORS EXISTED.                                   
003400* 871115 RH  HFR-0010  ADDED AMENITY OBSERVATION FILE AND THE             
003500*                      SUPERMARKET COUNT SUB-SCORE.                       
003600* 880622 TK  HFR-0016  ADDED CRIME OBSERVATION FILE AND THE               
003700*                      SAFETY SUB-SCORE THREE-THRESHOLD TABLE -           
003800*                      EXCELLENT/GOOD/ACCEPTABLE BANDS KEYED OFF          
003900*                      THE CRITERIA RECORD'S OWN CUT-OFFS.                
004000* 900411 RH  HFR-0027  PRIORITY-LIST SELECTION ADDED - AREAS              
004100*                      FLAGGED BY THE SURVEYOR DEPT GO FIRST,             
004200*                      AHEAD OF THE PLAIN FIRST-PENDING-IN-KEY-           
004300*                      SEQUENCE RULE THAT SHIPPED ORIGINALLY.             
004400* 920830 MOS HFR-0037  EXPLICIT AREA NAME OVERRIDE ADDED FOR THE          
004500*                      RE-RUN DESK (CARD READS FROM SYSIN) - LETS         
004600*                      OPS FORCE A SPECIFIC AREA THROUGH WITHOUT          
004700*                      WAITING FOR ITS TURN IN THE QUEUE.                 
004800* 950117 TK  HFR-0052  NATURE SCAN CAPPED AT 10 PARKS / 5                 
004900*                      RESERVES PER SURVEYOR DEPT COMPLAINT ABOUT         
005000*                      OVERSIZED DAILY REPORTS ON AREAS NEAR BIG          
005100*                      PARK NETWORKS.                                     
005200* 981103 MOS HFR-0059  Y2K: AREA-EXPLORED-DATE AND RUN DATE BOTH          
005300*                      CARRY A 4-DIGIT YEAR. VERIFIED THIS STEP.          
005400* 990615 MOS HFR-0060  Y2K SIGN-OFF COMPLETE - FILED WITH THE             
005500*                      CENTURY-COMPLIANCE REGISTER ALONGSIDE THE          
005600*                      OTHER TWO STEPS.                                   
005700* 020310 TK  HFR-0073  DAILY SUMMARY REPORT ADDED, SUPPRESSED ON          
005800*                      DAYS WHEN NOTHING WAS EXPLORED - PREVENTS          
005900*                      A BLANK SUMMARY BLOCK PRINTING ON THE DAY          
006000*                      ALL AREAS ARE ALREADY EXPLORED.                    
006100*****************************************************************         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400*----------------------------------------------------------------         
006500* THE CLASS CONDITIONS BACK THE CASE-FOLD ROUTINE USED WHEN               
006600* MATCHING THE RE-RUN DESK'S OVERRIDE CARD AGAINST AREA NAMES ON          
006700* FILE (SEE 0110-SELECT-BY-OVERRIDE).  C01 NAMES THE PRINTER              
006800* CHANNEL FOR THE DAILY REPORT'S TOP-OF-FORM SKIP.                        
006900*----------------------------------------------------------------         
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS LOWER-ALPHA IS "a" THRU "z"                                    
007300     CLASS UPPER-ALPHA IS "A" THRU "Z".                                   
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600*    ENRICHED AREA FILE FROM PHASE 2, OPENED I-O SO THIS STEP             
007700*    CAN REWRITE THE ONE RECORD IT EXPLORES TODAY.  DYNAMIC               
007800*    ACCESS SINCE WE BOTH START/READ-NEXT (BROWSE PARAGRAPHS)             
007900*    AND REWRITE BY KEY.                                                  
008000     SELECT AREA-FILE ASSIGN TO "AREASIDX"                                
008100         ORGANIZATION IS INDEXED                                          
008200         ACCESS MODE IS DYNAMIC                                           
008300         RECORD KEY IS AREA-NAME                                          
008400         FILE STATUS IS WS-ARE-STATUS.                                    
008500                                                                          
008600*    SHOPS/SUPERMARKETS ETC NEAR EACH AREA - ONE RECORD PER               
008700*    OBSERVATION, MANY OBSERVATIONS PER AREA.                             
008800     SELECT AMENITY-FILE ASSIGN TO "AMENITY"                              
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS WS-AMN-STATUS.                                    
009100                                                                          
009200*    PARKS AND NATURE RESERVES NEAR EACH AREA, SAME SHAPE AS              
009300*    AMENITY-FILE.                                                        
009400     SELECT NATURE-FILE ASSIGN TO "NATURE"                                
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS WS-NAT-STATUS.                                    
009700                                                                          
009800*    CRIME STATISTICS, AT MOST ONE RECORD PER AREA - MAY BE               
009900*    ABSENT ENTIRELY IF THE AREA HAS NOT BEEN SURVEYED FOR CRIME.         
010000     SELECT CRIME-FILE ASSIGN TO "CRIME"                                  
010100         ORGANIZATION IS LINE SEQUENTIAL                                  
010200         FILE STATUS IS WS-CRM-STATUS.                                    
010300                                                                          
010400*    HOUSEHOLD CRITERIA - SAME ONE-RECORD FILE READ BY THE                
010500*    STATION SCREEN STEP, HERE PROVIDING THE SIX SCORING                  
010600*    WEIGHTS AND THE THREE SAFETY THRESHOLDS.                             
010700     SELECT CRITERIA-FILE ASSIGN TO "CRITERIA"                            
010800         ORGANIZATION IS LINE SEQUENTIAL                                  
010900         FILE STATUS IS WS-CRT-STATUS.                                    
011000                                                                          
011100*    DAILY REPORT PRINT FILE - ONE-AREA UPDATE PLUS THE END-OF-           
011200*    DAY SUMMARY BLOCK (HFR-0073).                                        
011300     SELECT REPORT-FILE ASSIGN TO "DLYRPT"                                
011400         ORGANIZATION IS LINE SEQUENTIAL                                  
011500         FILE STATUS IS WS-RPT-STATUS.                                    
011600*****************************************************************         
011700 DATA DIVISION.                                                           
011800 FILE SECTION.                                                            
011900*----------------------------------------------------------------         
012000* ENRICHED AREA RECORD - SAME LAYOUT AS PHASE 2'S OUTPUT.  THIS           
012100* STEP READS AREA-STATUS/AREA-PRIORITY TO CHOOSE TODAY'S AREA,            
012200* THEN OVERWRITES AREA-STATUS/AREA-SCORE/AREA-EXPLORED-DATE ONCE          
012300* SCORING IS DONE (SEE 0600-UPDATE-AREA).                                 
012400*----------------------------------------------------------------         
012500 FD  AREA-FILE.                                                           
012600 01  ARE-ENREG.                                                           
012700     05 AREA-NAME             PIC X(25).                                  
012800     05 AREA-STATION          PIC X(30).                                  
012900     05 AREA-COMMUTE-MIN      PIC 9(03).                                  
013000     05 AREA-TRAIN-MIN        PIC 9(03).                                  
013100     05 AREA-LAT              PIC S9(3)V9(4).                             
013200     05 AREA-LNG              PIC S9(3)V9(4).                             
013300     05 AREA-STATUS           PIC X(01).                                  
013400     05 AREA-EXPLORED-DATE    PIC X(10).                                  
013500     05 AREA-SCORE            PIC 9(03).                                  
013600     05 AREA-CHANGES          PIC 9(01).                                  
013700     05 AREA-ROUTE-DESC       PIC X(40).                                  
013800     05 AREA-PRIORITY         PIC X(01).                                  
013900     05 FILLER                PIC X(12).                                  
014000                                                                          
014100*----------------------------------------------------------------         
014200* ONE AMENITY OBSERVATION PER RECORD - TYPE "S" IS SUPERMARKET,           
014300* THE ONLY TYPE THIS STEP ACTS ON TODAY (OTHER TYPE CODES ARE             
014400* RESERVED FOR A FUTURE AMENITY SUB-SCORE THAT HAS NOT BEEN               
014500* BUILT YET).  DISTANCE IS IN WHOLE METRES.                               
014600*----------------------------------------------------------------         
014700 FD  AMENITY-FILE.                                                        
014800 01  AMN-ENREG.                                                           
014900     05 AMN-AREA-NAME         PIC X(25).                                  
015000     05 AMN-TYPE              PIC X(01).                                  
015100     05 AMN-NAME              PIC X(30).                                  
015200     05 AMN-DISTANCE-M        PIC 9(05).                                  
015300                                                                          
015400*----------------------------------------------------------------         
015500* ONE NATURE OBSERVATION PER RECORD - TYPE "K" IS PARK, TYPE              
015600* "R" IS RESERVE.  SAME SHAPE AS AMENITY-FILE.                            
015700*----------------------------------------------------------------         
015800 FD  NATURE-FILE.                                                         
015900 01  NAT-ENREG.                                                           
016000     05 NAT-AREA-NAME         PIC X(25).                                  
016100     05 NAT-TYPE              PIC X(01).                                  
016200     05 NAT-NAME              PIC X(30).                                  
016300     05 NAT-DISTANCE-M        PIC 9(05).                                  
016400                                                                          
016500*----------------------------------------------------------------         
016600* AT MOST ONE CRIME RECORD PER AREA.  CRM-AVAILABLE = "N" OR THE          
016700* RECORD BEING ABSENT ALTOGETHER BOTH MEAN "NO CRIME DATA" -              
016800* 2400-SCORE-SAFETY TREATS THAT AS A NEUTRAL 70 RATHER THAN               
016900* PENALIZING AN UNSURVEYED AREA.                                          
017000*----------------------------------------------------------------         
017100 FD  CRIME-FILE.                                                          
017200 01  CRM-ENREG.                                                           
017300     05 CRM-AREA-NAME         PIC X(25).                                  
017400     05 CRM-AVAILABLE         PIC X(01).                                  
017500     05 CRM-TOTAL             PIC 9(05).                                  
017600     05 CRM-SERIOUS           PIC 9(05).                                  
017700                                                                          
017800*----------------------------------------------------------------         
017900* HOUSEHOLD CRITERIA - SAME LAYOUT AS THE STATION SCREEN STEP.            
018000* THIS STEP USES THE SIX WEIGHT FIELDS AND THE THREE SAFETY               
018100* THRESHOLDS THAT STEP 1 DOES NOT TOUCH.                                  
018200*----------------------------------------------------------------         
018300 FD  CRITERIA-FILE.                                                       
018400 01  CRT-ENREG.                                                           
018500     05 CRT-MAX-MINUTES       PIC 9(3).                                   
018600     05 CRT-WALK-BUFFER       PIC 9(2).                                   
018700     05 CRT-CHANGE-PENALTY    PIC 9(2).                                   
018800     05 CRT-WT-COMMUTE        PIC 9(3).                                   
018900     05 CRT-WT-NATURE         PIC 9(3).                                   
019000     05 CRT-WT-AMENITIES      PIC 9(3).                                   
019100     05 CRT-WT-PRICE          PIC 9(3).                                   
019200     05 CRT-WT-VIBE           PIC 9(3).                                   
019300     05 CRT-WT-SAFETY         PIC 9(3).                                   
019400     05 CRT-SAFE-EXCELLENT    PIC 9(4).                                   
019500     05 CRT-SAFE-GOOD         PIC 9(4).                                   
019600     05 CRT-SAFE-ACCEPT       PIC 9(4).                                   
019700*    NO FILLER - CRT-ENREG SUMS TO 37 BYTES PER SPEC.                     
019800                                                                          
019900*    80-BYTE PRINT LINE FOR THE DAILY REPORT/SUMMARY - ONE                
020000*    RECORD PER LINE, BUILT UP BY STRING IN THE PRINT PARAGRAPHS.         
020100 FD  REPORT-FILE.                                                         
020200 01  RPT-LINE                 PIC X(80).                                  
020300*****************************************************************         
020400 WORKING-STORAGE SECTION.                                                 
020500*----------------------------------------------------------------         
020600* FILE STATUS SWITCHES - ONE PER SELECT ABOVE.                            
020700*----------------------------------------------------------------         
020800 01  WS-FILE-STATUSES.                                                    
020900     05 WS-ARE-STATUS         PIC X(02) VALUE "00".                       
021000     05 WS-AMN-STATUS         PIC X(02) VALUE "00".                       
021100     05 WS-NAT-STATUS         PIC X(02) VALUE "00".                       
021200     05 WS-CRM-STATUS         PIC X(02) VALUE "00".                       
021300     05 WS-CRT-STATUS         PIC X(02) VALUE "00".                       
021400     05 WS-RPT-STATUS         PIC X(02) VALUE "00".                       
021500                                                                          
021600*    ---------------------------------------------------------            
021700*    END-OF-FILE SWITCHES.  WS-ARE-EOF-SW DOUBLES AS THE "BROWSE          
021800*    EXHAUSTED" FLAG FOR ALL THREE AREA-BROWSE PARAGRAPHS BELOW,          
021900*    NOT JUST A STRAIGHT SEQUENTIAL READ.                                 
022000*    ---------------------------------------------------------            
022100 01  WS-EOF-SWITCHES.                                                     
022200     05 WS-ARE-EOF-SW         PIC X(01) VALUE SPACE.                      
022300        88 ARE-EOF                      VALUE HIGH-VALUE.                 
022400     05 WS-AMN-EOF-SW         PIC X(01) VALUE SPACE.                      
022500        88 AMN-EOF                      VALUE HIGH-VALUE.                 
022600     05 WS-NAT-EOF-SW         PIC X(01) VALUE SPACE.                      
022700        88 NAT-EOF                      VALUE HIGH-VALUE.                 
022800                                                                          
022900*    ---------------------------------------------------------            
023000*    RUN DATE - SAME CCYY-MM-DD BREAKOUT AS THE OTHER TWO STEPS.          
023100*    UNLIKE THOSE STEPS THIS ONE ACTUALLY STAMPS IT, ONTO                 
023200*    AREA-EXPLORED-DATE IN 0600-UPDATE-AREA, SO THE ACCEPT FROM           
023300*    DATE AND THE STRING-BACK-TOGETHER-WITH-DASHES LOGIC LIVE IN          
023400*    THIS PROGRAM'S 0050-INITIALIZE RATHER THAN BEING DEAD CODE.          
023500*    ---------------------------------------------------------            
023600 01  WS-RUN-DATE-GROUP.                                                   
023700     05 WS-RUN-DATE           PIC X(10) VALUE SPACES.                     
023800     05 WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                          
023900        10 WS-RUN-YEAR        PIC X(04).                                  
024000        10 FILLER             PIC X(01).                                  
024100        10 WS-RUN-MONTH       PIC X(02).                                  
024200        10 FILLER             PIC X(01).                                  
024300        10 WS-RUN-DAY         PIC X(02).                                  
024400                                                                          
024500*    ---------------------------------------------------------            
024600*    OPTIONAL RE-RUN DESK CARD - EXPLICIT AREA NAME OVERRIDE              
024700*    READ FROM SYSIN (HFR-0037).  BLANK MEANS "NO OVERRIDE                
024800*    SUPPLIED", WHICH IS THE NORMAL NIGHTLY CASE.  THE CHARACTER          
024900*    VIEW IS NOT WALKED TODAY BUT IS KEPT FOR A POSSIBLE FUTURE           
025000*    CARD-VALIDATION PASS.                                                
025100*    ---------------------------------------------------------            
025200 01  WS-PARM-CARD              PIC X(25) VALUE SPACES.                    
025300 01  WS-PARM-CARD-VIEW REDEFINES WS-PARM-CARD.                            
025400     05 WS-PARM-CHAR           PIC X(01) OCCURS 25 TIMES.                 
025500                                                                          
025600*    ---------------------------------------------------------            
025700*    NAME-SCAN AND CASE-FOLD WORK AREA (SAME TECHNIQUE AS THE             
025800*    OTHER TWO STEPS).  TWO SEPARATE FIELDS THIS TIME, NOT ONE            
025900*    REUSED ONE, SINCE 0140-BROWSE-AREA NEEDS TO HOLD THE FOLDED          
026000*    OVERRIDE NAME AND THE FOLDED CANDIDATE NAME SIMULTANEOUSLY           
026100*    FOR THE COMPARE.                                                     
026200*    ---------------------------------------------------------            
026300 01  WS-NAME-SCAN-GROUP.                                                  
026400     05 WS-NAME-SCAN-1           PIC X(25) VALUE SPACES.                  
026500     05 WS-NAME-SCAN-2           PIC X(25) VALUE SPACES.                  
026600     05 WS-UPPER-ALPHA           PIC X(26)                                
026700        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
026800     05 WS-LOWER-ALPHA           PIC X(26)                                
026900        VALUE "abcdefghijklmnopqrstuvwxyz".                               
027000                                                                          
027100*    ---------------------------------------------------------            
027200*    AREA SELECTION SWITCHES - ONE PER DECISION POINT IN                  
027300*    0100-SELECT-AREA AND THE THREE BROWSE RULES IT CHOOSES               
027400*    BETWEEN.                                                             
027500*    ---------------------------------------------------------            
027600 01  WS-SELECT-SWITCHES.                                                  
027700     05 WS-OVERRIDE-SW           PIC X(01) VALUE "N".                     
027800        88 WS-OVERRIDE-GIVEN               VALUE "Y".                     
027900     05 WS-FOUND-AREA-SW         PIC X(01) VALUE "N".                     
028000        88 WS-FOUND-AREA                   VALUE "Y".                     
028100     05 WS-PRIORITY-FOUND-SW     PIC X(01) VALUE "N".                     
028200        88 WS-PRIORITY-FOUND               VALUE "Y".                     
028300     05 WS-PENDING-FOUND-SW      PIC X(01) VALUE "N".                     
028400        88 WS-PENDING-FOUND                VALUE "Y".                     
028500                                                                          
028600*    NAME OF WHICHEVER AREA WAS SELECTED - CARRIED THROUGH EVERY          
028700*    STEP FROM AMENITY SCAN TO THE FINAL REPORT.                          
028800 01  WS-SELECTED-AREA            PIC X(25) VALUE SPACES.                  
028900                                                                          
029000*    ---------------------------------------------------------            
029100*    SUPERMARKET (AMENITY) SCAN WORK AREA - COUNT PLUS THE                
029200*    NEAREST FOUR NAMES.  THE OBSERVATION FILE ARRIVES IN                 
029300*    ASCENDING DISTANCE ORDER WITHIN AN AREA, SO THE FIRST FOUR           
029400*    TYPE "S" RECORDS SEEN ARE THE FOUR NEAREST - NO SORTING              
029500*    NEEDED HERE.  THE CHARACTER-VIEW REDEFINE IS UNUSED TODAY,           
029600*    CARRIED FOR SYMMETRY WITH THE STATION SCREEN STEP'S OWN              
029700*    NAME-SCAN REDEFINE HABIT.                                            
029800*    ---------------------------------------------------------            
029900 01  WS-AMENITY-WORK.                                                     
030000     05 WS-SUPER-COUNT           PIC 9(03) COMP VALUE ZERO.               
030100     05 WS-SUPER-NAME-TABLE OCCURS 4 TIMES                                
030200                             INDEXED BY WS-SUPER-IDX.                     
030300        10 WS-SUPER-NAME         PIC X(30).                               
030400     05 WS-SUPER-NAME-VIEW REDEFINES WS-SUPER-NAME-TABLE.                 
030500        10 WS-SUPER-NAME-CHAR    PIC X(01) OCCURS 120 TIMES.              
030600                                                                          
030700*    ---------------------------------------------------------            
030800*    NATURE (PARKS/RESERVES) SCAN WORK AREA - CAPPED AT 10                
030900*    PARKS / 5 RESERVES (HFR-0052) AND DEDUPED BY NAME AS THE             
031000*    OBSERVATION FILE IS READ, SINCE THE SAME PARK CAN APPEAR             
031100*    TWICE IF IT BORDERS THE AREA FROM TWO DIFFERENT SIDES.               
031200*    COUNTRYSIDE ACCESS IS A SIMPLE "AT LEAST ONE RESERVE NEARBY"         
031300*    FLAG, SET ONCE THE WHOLE NATURE FILE HAS BEEN SCANNED.               
031400*    ---------------------------------------------------------            
031500 01  WS-NATURE-WORK.                                                      
031600     05 WS-PARKS-COUNT           PIC 9(03) COMP VALUE ZERO.               
031700     05 WS-RESERVE-COUNT         PIC 9(03) COMP VALUE ZERO.               
031800     05 WS-COUNTRYSIDE-SW        PIC X(01) VALUE "N".                     
031900        88 WS-COUNTRYSIDE-ACCESS           VALUE "Y".                     
032000     05 WS-PARK-NAME-TABLE OCCURS 10 TIMES                                
032100                            INDEXED BY WS-PARK-IDX.                       
032200        10 WS-PARK-NAME          PIC X(30).                               
032300     05 WS-RESERVE-NAME-TABLE OCCURS 5 TIMES                              
032400                               INDEXED BY WS-RESV-IDX.                    
032500        10 WS-RESERVE-NAME       PIC X(30).                               
032600     05 WS-DUP-FOUND-SW          PIC X(01) VALUE "N".                     
032700        88 WS-DUP-FOUND                    VALUE "Y".                     
032800                                                                          
032900*    ---------------------------------------------------------            
033000*    CRIME OBSERVATION WORK AREA - HOLDS THE ONE CRIME RECORD             
033100*    FOR THE SELECTED AREA, IF ANY WAS FOUND.  WEIGHTED-CRIME IS          
033200*    NOT ACTUALLY POPULATED HERE (2400-SCORE-SAFETY COMPUTES ITS          
033300*    OWN WS-SC-W-VALUE FROM THE RAW TOTAL/SERIOUS FIGURES) BUT            
033400*    IS CARRIED IN CASE A FUTURE REPORT WANTS THE FIGURE PRINTED          
033500*    WITHOUT RECOMPUTING IT.                                              
033600*    ---------------------------------------------------------            
033700 01  WS-CRIME-WORK.                                                       
033800     05 WS-CRIME-AVAILABLE-SW    PIC X(01) VALUE "N".                     
033900        88 WS-CRIME-AVAILABLE              VALUE "Y".                     
034000     05 WS-CRIME-TOTAL           PIC 9(05) VALUE ZERO.                    
034100     05 WS-CRIME-SERIOUS         PIC 9(05) VALUE ZERO.                    
034200     05 WS-WEIGHTED-CRIME        PIC 9(06) VALUE ZERO.                    
034300                                                                          
034400*    ---------------------------------------------------------            
034500*    SCORER WORK AREA - INTERMEDIATE SUB-SCORES CARRY DECIMALS,           
034600*    ONLY THE FINAL TOTAL IS ROUNDED (HALF-UP) TO AN INTEGER.             
034700*    PRICE AND VIBE DEFAULT TO A NEUTRAL 70.00 SINCE NO SURVEY            
034800*    FEEDS EITHER SUB-SCORE YET (HFR-0003 ORIGINAL NOTE, STILL            
034900*    TRUE TODAY).  RANGE/DELTA/PENALTY/W-VALUE ARE ALL SCRATCH            
035000*    FIELDS REUSED ACROSS THE FOUR SCORING PARAGRAPHS BELOW.              
035100*    ---------------------------------------------------------            
035200 01  WS-SCORER-WORK.                                                      
035300     05 WS-SC-COMMUTE            PIC S9(3)V99  COMP-3 VALUE ZERO.         
035400     05 WS-SC-NATURE             PIC S9(3)V99  COMP-3 VALUE ZERO.         
035500     05 WS-SC-AMENITIES          PIC S9(3)V99  COMP-3 VALUE ZERO.         
035600     05 WS-SC-PRICE              PIC S9(3)V99  COMP-3 VALUE 70.00.        
035700     05 WS-SC-VIBE               PIC S9(3)V99  COMP-3 VALUE 70.00.        
035800     05 WS-SC-SAFETY             PIC S9(3)V99  COMP-3 VALUE ZERO.         
035900     05 WS-SC-TOTAL              PIC S9(5)V99  COMP-3 VALUE ZERO.         
036000     05 WS-SC-SCORE-FINAL        PIC 9(03).                               
036100     05 WS-SC-EFFECTIVE-MAX      PIC 9(03).                               
036200     05 WS-SC-RANGE              PIC S9(3)     COMP-3.                    
036300     05 WS-SC-DELTA              PIC S9(3)     COMP-3.                    
036400     05 WS-SC-PENALTY            PIC S9(5)V99  COMP-3.                    
036500     05 WS-SC-W-VALUE            PIC S9(5)V99  COMP-3.                    
036600                                                                          
036700*    NATURE FIGURE AS PRINTED ON THE REPORT (OUT OF 10, NOT THE           
036800*    0-100 SCALE THE SCORER USES INTERNALLY) - SEE 2000-SCORE-            
036900*    AREA WHERE IT IS DERIVED FROM THE PARK COUNT.                        
037000 01  WS-REPORT-NATURE            PIC 9(02) VALUE ZERO.                    
037100                                                                          
037200*    ---------------------------------------------------------            
037300*    PRINT LINE WORK AREA - ZERO-SUPPRESSED EDITED FIELDS FOR             
037400*    THE DAILY REPORT AND SUMMARY.  KEPT TOGETHER IN ONE GROUP            
037500*    SINCE THEY ARE ALL FILLED IN 0800-PRINT-DAILY-REPORT AND             
037600*    REUSED, UNCHANGED, BY 0850-PRINT-DAILY-SUMMARY.                      
037700*    ---------------------------------------------------------            
037800 01  WS-PRINT-WORK.                                                       
037900     05 WS-EDIT-SCORE            PIC ZZ9.                                 
038000     05 WS-EDIT-COMMUTE          PIC ZZ9.                                 
038100     05 WS-EDIT-NATURE           PIC Z9.                                  
038200     05 WS-EDIT-PARKS            PIC Z9.                                  
038300     05 WS-EDIT-EXPLORED         PIC ZZZZ9.                               
038400     05 WS-EDIT-TOTAL            PIC ZZZZ9.                               
038500     05 FILLER                   PIC X(01).                               
038600                                                                          
038700*    ---------------------------------------------------------            
038800*    RUN COUNTERS.  EXPLORED-COUNT/TOTAL-COUNT ARE RECOMPUTED             
038900*    FROM SCRATCH EVERY RUN BY 0700-ACCUMULATE-PROGRESS (A FULL           
039000*    PASS OF THE AREA FILE) RATHER THAN CARRIED FORWARD ACROSS            
039100*    RUNS - SIMPLER AND SELF-CORRECTING IF A RECORD IS EVER               
039200*    HAND-PATCHED BY OPS.  EXPLORED-TODAY IS ALWAYS 0 OR 1 SINCE          
039300*    THIS STEP EXPLORES AT MOST ONE AREA PER RUN.                         
039400*    ---------------------------------------------------------            
039500 01  WS-COUNTERS.                                                         
039600     05 WS-EXPLORED-COUNT        PIC 9(05) COMP VALUE ZERO.               
039700     05 WS-TOTAL-COUNT           PIC 9(05) COMP VALUE ZERO.               
039800     05 WS-EXPLORED-TODAY        PIC 9(05) COMP VALUE ZERO.               
039900                                                                          
040000*    ---------------------------------------------------------            
040100*    SUMMARY LINE TABLE - RESERVED FOR A FUTURE MULTI-AREA                
040200*    SUMMARY REPORT (500-ENTRY CAPACITY COVERS THE WHOLE                  
040300*    COMMUTER BELT).  0710-TALLY-AREA CURRENTLY ONLY BUMPS THE            
040400*    COUNT, NOT THE NAME/SCORE PAIR - THE TABLE ITSELF IS NOT             
040500*    YET PRINTED ANYWHERE, KEPT AHEAD OF NEED SINCE HFR-0073              
040600*    ALREADY SET THE PRECEDENT OF A SUMMARY REPORT AND OPS HAS            
040700*    ASKED INFORMALLY ABOUT A FULL-BELT VERSION.                          
040800*    ---------------------------------------------------------            
040900 01  WS-SUMMARY-LINE-TABLE.                                               
041000     05 WS-SUMMARY-LINE-COUNT    PIC 9(03) COMP VALUE ZERO.               
041100     05 WS-SUMMARY-LINE-ENTRY OCCURS 500 TIMES                            
041200                               INDEXED BY WS-SUM-IDX.                     
041300        10 WS-SUMMARY-NAME       PIC X(25).                               
041400        10 WS-SUMMARY-SCORE      PIC 9(03).                               
041500                                                                          
041600*    ---------------------------------------------------------            
041700*    "START ALREADY DONE" LATCH FOR THE THREE BROWSE PARAGRAPHS           
041800*    (0140/0150/0160) AND THE PROGRESS-TALLY START IN 0700 -              
041900*    STANDALONE 77-LEVEL IN THE HOUSE STYLE (SEE CPT IN THE               
042000*    OLDER FARE-TABLE PROGRAMS FOR THE SAME HABIT).  EACH                 
042100*    BROWSE RESETS IT TO ZERO BEFORE ITS OWN START, SO IT NEVER           
042200*    CARRIES STATE BETWEEN THE THREE SELECTION RULES.                     
042300*    ---------------------------------------------------------            
042400 77  WS-SUB                      PIC 9(03) COMP VALUE ZERO.               
042500*****************************************************************         
042600 PROCEDURE DIVISION.                                                      
042700*----------------------------------------------------------------         
042800* MAINLINE - INITIALIZE, PICK TODAY'S AREA, AND IF ONE WAS                
042900* FOUND RUN IT THROUGH THE FULL SCAN/SCORE/REWRITE/REPORT                 
043000* SEQUENCE.  IF NOTHING IS PENDING (EVERY AREA ALREADY EXPLORED)          
043100* THE STEP SIMPLY SAYS SO AND STOPS - THAT IS A NORMAL, EXPECTED          
043200* END STATE ONCE THE COMMUTER BELT HAS BEEN FULLY WORKED                  
043300* THROUGH, NOT AN ERROR.                                                  
043400*----------------------------------------------------------------         
043500 0000-MAIN-CONTROL.                                                       
043600*    SET UP THE RUN AND PICK TODAY'S AREA FIRST - EVERYTHING              
043700*    ELSE DEPENDS ON WHETHER AN AREA WAS ACTUALLY FOUND.                  
043800     PERFORM 0050-INITIALIZE THRU 0050-EXIT.                              
043900     PERFORM 0100-SELECT-AREA THRU 0100-EXIT.                             
044000     IF WS-FOUND-AREA                                                     
044100*        SCAN, SCORE, REWRITE, RETALLY, THEN REPORT - IN THAT             
044200*        ORDER, SINCE THE REPORT NEEDS BOTH THE SCORE AND THE             
044300*        FRESH EXPLORED/TOTAL COUNTS.                                     
044400         PERFORM 0300-SCAN-AMENITIES THRU 0300-EXIT                       
044500         PERFORM 0400-SCAN-NATURE THRU 0400-EXIT                          
044600         PERFORM 0500-READ-CRIME THRU 0500-EXIT                           
044700         PERFORM 2000-SCORE-AREA THRU 2000-EXIT                           
044800         PERFORM 0600-UPDATE-AREA THRU 0600-EXIT                          
044900         PERFORM 0700-ACCUMULATE-PROGRESS THRU 0700-EXIT                  
045000         PERFORM 0800-PRINT-DAILY-REPORT THRU 0800-EXIT                   
045100     ELSE                                                                 
045200*        NORMAL END STATE ONCE THE WHOLE BELT IS EXPLORED - NOT           
045300*        AN ERROR CONDITION, JUST NOTHING LEFT TO DO TODAY.               
045400         DISPLAY "HFR-0027 ALL AREAS EXPLORED - NOTHING PENDING"          
045500     END-IF.                                                              
045600*    SUMMARY PRINTS (OR NOT) REGARDLESS OF WHICH BRANCH ABOVE             
045700*    RAN - 0850 ITSELF CHECKS WS-EXPLORED-TODAY.                          
045800     PERFORM 0850-PRINT-DAILY-SUMMARY THRU 0850-EXIT.                     
045900     PERFORM 9900-CLOSE-DOWN THRU 9900-EXIT.                              
046000     STOP RUN.                                                            
046100*----------------------------------------------------------------         
046200* PULLS TODAY'S SYSTEM DATE, REBUILDS IT AS CCYY-MM-DD TEXT FOR           
046300* AREA-EXPLORED-DATE, READS THE ONE CRITERIA RECORD FOR THE               
046400* SCORER'S EFFECTIVE MAX MINUTES, OPENS THE REPORT FILE, AND              
046500* PICKS UP ANY RE-RUN DESK OVERRIDE CARD FROM SYSIN.  A BLANK             
046600* CARD (THE NORMAL NIGHTLY CASE) LEAVES WS-OVERRIDE-GIVEN FALSE.          
046700*----------------------------------------------------------------         
046800 0050-INITIALIZE.                                                         
046900*    ACCEPT FROM DATE YYYYMMDD RETURNS AN UNPUNCTUATED 8-DIGIT            
047000*    STRING - BREAK IT INTO YEAR/MONTH/DAY AND STRING IT BACK             
047100*    TOGETHER WITH DASHES FOR THE AREA-EXPLORED-DATE STAMP.               
047200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
047300     MOVE WS-RUN-DATE(1:4) TO WS-RUN-YEAR.                                
047400     MOVE WS-RUN-DATE(5:2) TO WS-RUN-MONTH.                               
047500     MOVE WS-RUN-DATE(7:2) TO WS-RUN-DAY.                                 
047600     MOVE WS-RUN-YEAR TO WS-RUN-DATE(1:4).                                
047700     STRING WS-RUN-YEAR DELIMITED BY SIZE                                 
047800            "-" DELIMITED BY SIZE                                         
047900            WS-RUN-MONTH DELIMITED BY SIZE                                
048000            "-" DELIMITED BY SIZE                                         
048100            WS-RUN-DAY DELIMITED BY SIZE                                  
048200         INTO WS-RUN-DATE.                                                
048300*    CRITERIA-FILE IS OPENED, READ ONCE, AND CLOSED RIGHT BACK            
048400*    UP HERE RATHER THAN LEFT OPEN FOR THE WHOLE RUN - ONLY ONE           
048500*    FIELD OFF IT (THE EFFECTIVE MAX MINUTES) IS NEEDED BEFORE            
048600*    THE SCORER RUNS.                                                     
048700     OPEN INPUT CRITERIA-FILE.                                            
048800     READ CRITERIA-FILE                                                   
048900         AT END                                                           
049000             DISPLAY "HFR-0003 CRITERIA-FILE EMPTY - ABORT"               
049100             STOP RUN                                                     
049200     END-READ.                                                            
049300     CLOSE CRITERIA-FILE.                                                 
049400     MOVE CRT-MAX-MINUTES TO WS-SC-EFFECTIVE-MAX.                         
049500     OPEN OUTPUT REPORT-FILE.                                             
049600*    RE-RUN DESK OVERRIDE CARD (HFR-0037) - A BLANK CARD, THE             
049700*    NORMAL NIGHTLY CASE, LEAVES THE OVERRIDE SWITCH FALSE AND            
049800*    THE NORMAL PRIORITY/PENDING SELECTION RUNS INSTEAD.                  
049900     ACCEPT WS-PARM-CARD.                                                 
050000     IF WS-PARM-CARD NOT = SPACES                                         
050100         SET WS-OVERRIDE-GIVEN TO TRUE                                    
050200     END-IF.                                                              
050300 0050-EXIT.                                                               
050400     EXIT.                                                                
050500*----------------------------------------------------------------         
050600*    STEP 1 - PICK THE AREA TO EXPLORE TODAY.  OVERRIDE (IF               
050700*    GIVEN) BEATS EVERYTHING; OTHERWISE PRIORITY AREAS BEAT               
050800*    PLAIN PENDING AREAS, IN KEY SEQUENCE EITHER WAY (HFR-0027).          
050900*----------------------------------------------------------------         
051000 0100-SELECT-AREA.                                                        
051100     OPEN I-O AREA-FILE.                                                  
051200     IF WS-OVERRIDE-GIVEN                                                 
051300         PERFORM 0110-SELECT-BY-OVERRIDE THRU 0110-EXIT                   
051400     ELSE                                                                 
051500         PERFORM 0120-SELECT-BY-PRIORITY THRU 0120-EXIT                   
051600         IF NOT WS-FOUND-AREA                                             
051700             PERFORM 0130-SELECT-FIRST-PENDING THRU 0130-EXIT             
051800         END-IF                                                           
051900     END-IF.                                                              
052000 0100-EXIT.                                                               
052100     EXIT.                                                                
052200*----------------------------------------------------------------         
052300* RE-RUN DESK PATH (HFR-0037) - FOLD THE CARD TO UPPER CASE (THE          
052400* AREA FILE IS KEYED IN MIXED CASE AS SURVEYED, BUT THE BROWSE            
052500* FOLDS BOTH SIDES THE SAME WAY SO CASE DOES NOT MATTER TO THE            
052600* OPERATOR TYPING THE CARD) AND WALK THE WHOLE FILE LOOKING FOR           
052700* AN EXACT NAME MATCH REGARDLESS OF STATUS - AN OVERRIDE CAN              
052800* RE-EXPLORE AN AREA THAT WAS ALREADY DONE, ON PURPOSE.                   
052900*----------------------------------------------------------------         
053000 0110-SELECT-BY-OVERRIDE.                                                 
053100     MOVE WS-PARM-CARD TO WS-NAME-SCAN-1.                                 
053200     INSPECT WS-NAME-SCAN-1 CONVERTING WS-LOWER-ALPHA                     
053300             TO WS-UPPER-ALPHA.                                           
053400     PERFORM 0140-BROWSE-AREA THRU 0140-EXIT                              
053500         UNTIL ARE-EOF OR WS-FOUND-AREA.                                  
053600     IF NOT WS-FOUND-AREA                                                 
053700         DISPLAY "HFR-0037 OVERRIDE AREA NOT ON FILE: "                   
053800                 WS-PARM-CARD                                             
053900     END-IF.                                                              
054000 0110-EXIT.                                                               
054100     EXIT.                                                                
054200*----------------------------------------------------------------         
054300* NORMAL PATH, FIRST CHOICE - ANY PENDING AREA THE SURVEYOR DEPT          
054400* HAS FLAGGED AREA-PRIORITY = "Y" (HFR-0027).                             
054500*----------------------------------------------------------------         
054600 0120-SELECT-BY-PRIORITY.                                                 
054700     PERFORM 0150-BROWSE-PRIORITY THRU 0150-EXIT                          
054800         UNTIL ARE-EOF OR WS-FOUND-AREA.                                  
054900 0120-EXIT.                                                               
055000     EXIT.                                                                
055100*----------------------------------------------------------------         
055200* NORMAL PATH, FALLBACK - THE ORIGINAL HFR-0003 RULE, FIRST               
055300* PENDING AREA IN KEY SEQUENCE, USED WHEN NO PRIORITY AREA IS             
055400* WAITING.  THE EOF SWITCH IS EXPLICITLY RESET HERE SINCE THE             
055500* PRIORITY BROWSE JUST ABOVE MAY HAVE ALREADY RUN IT TO EOF.              
055600*----------------------------------------------------------------         
055700 0130-SELECT-FIRST-PENDING.                                               
055800     MOVE "N" TO WS-ARE-EOF-SW.                                           
055900     PERFORM 0160-BROWSE-PENDING THRU 0160-EXIT                           
056000         UNTIL ARE-EOF OR WS-FOUND-AREA.                                  
056100 0130-EXIT.                                                               
056200     EXIT.                                                                
056300*----------------------------------------------------------------         
056400*    THE FOLLOWING FOUR BROWSE PARAGRAPHS ALL WALK THE INDEXED            
056500*    FILE IN KEY SEQUENCE FROM THE START; HFR-0027 KEEPS THEM             
056600*    SEPARATE RATHER THAN ONE PARAGRAPH WITH A MODE SWITCH SO             
056700*    EACH SELECTION RULE READS AS ITS OWN LITTLE LOOP.  EACH              
056800*    ONE USES WS-SUB AS A ONE-SHOT "HAVE I DONE MY START YET"             
056900*    LATCH - ZERO MEANS NOT STARTED, SET TO 1 ON THE FIRST CALL           
057000*    SO EVERY SUBSEQUENT CALL FALLS STRAIGHT THROUGH TO THE               
057100*    READ NEXT.                                                           
057200*----------------------------------------------------------------         
057300* CASE-FOLDS EACH CANDIDATE NAME BEFORE THE COMPARE SO THE                
057400* OVERRIDE MATCHES REGARDLESS OF HOW THE OPERATOR TYPED THE CARD          
057500* OR HOW THE NAME WAS ORIGINALLY SURVEYED INTO THE AREA FILE.             
057600 0140-BROWSE-AREA.                                                        
057700     IF WS-SUB = 0                                                        
057800         MOVE 1 TO WS-SUB                                                 
057900         MOVE LOW-VALUE TO AREA-NAME                                      
058000         START AREA-FILE KEY IS NOT LESS THAN AREA-NAME                   
058100             INVALID KEY SET ARE-EOF TO TRUE                              
058200     END-IF.                                                              
058300     IF NOT ARE-EOF                                                       
058400         READ AREA-FILE NEXT RECORD                                       
058500             AT END SET ARE-EOF TO TRUE                                   
058600             NOT AT END                                                   
058700                 MOVE AREA-NAME TO WS-NAME-SCAN-2                         
058800                 INSPECT WS-NAME-SCAN-2 CONVERTING WS-LOWER-ALPHA         
058900                         TO WS-UPPER-ALPHA                                
059000                 IF WS-NAME-SCAN-2 = WS-NAME-SCAN-1                       
059100                     SET WS-FOUND-AREA TO TRUE                            
059200                     MOVE AREA-NAME TO WS-SELECTED-AREA                   
059300                 END-IF                                                   
059400         END-READ                                                         
059500     END-IF.                                                              
059600 0140-EXIT.                                                               
059700     EXIT.                                                                
059800* PENDING AND FLAGGED PRIORITY BOTH HAVE TO HOLD - A PRIORITY             
059900* FLAG ON AN AREA ALREADY EXPLORED IS LEFT ALONE FOR THE NEXT             
060000* SURVEY UPDATE TO CLEAR, NOT TREATED AS AN INSTRUCTION TO                
060100* RE-EXPLORE.                                                             
060200*----------------------------------------------------------------         
060300 0150-BROWSE-PRIORITY.                                                    
060400     IF WS-SUB = 0                                                        
060500         MOVE 1 TO WS-SUB                                                 
060600         MOVE LOW-VALUE TO AREA-NAME                                      
060700         START AREA-FILE KEY IS NOT LESS THAN AREA-NAME                   
060800             INVALID KEY SET ARE-EOF TO TRUE                              
060900     END-IF.                                                              
061000     IF NOT ARE-EOF                                                       
061100         READ AREA-FILE NEXT RECORD                                       
061200             AT END SET ARE-EOF TO TRUE                                   
061300             NOT AT END                                                   
061400                 IF AREA-STATUS = "P" AND AREA-PRIORITY = "Y"             
061500                     SET WS-FOUND-AREA TO TRUE                            
061600                     MOVE AREA-NAME TO WS-SELECTED-AREA                   
061700                 END-IF                                                   
061800         END-READ                                                         
061900     END-IF.                                                              
062000 0150-EXIT.                                                               
062100     EXIT.                                                                
062200* FIRST AREA IN KEY SEQUENCE STILL CARRYING STATUS "P" - THE              
062300* ORIGINAL, SIMPLEST RULE FROM HFR-0003, STILL THE FALLBACK WHEN          
062400* NO PRIORITY AREA IS WAITING.                                            
062500*----------------------------------------------------------------         
062600 0160-BROWSE-PENDING.                                                     
062700     IF WS-SUB = 0                                                        
062800         MOVE 1 TO WS-SUB                                                 
062900         MOVE LOW-VALUE TO AREA-NAME                                      
063000         START AREA-FILE KEY IS NOT LESS THAN AREA-NAME                   
063100             INVALID KEY SET ARE-EOF TO TRUE                              
063200     END-IF.                                                              
063300     IF NOT ARE-EOF                                                       
063400         READ AREA-FILE NEXT RECORD                                       
063500             AT END SET ARE-EOF TO TRUE                                   
063600             NOT AT END                                                   
063700                 IF AREA-STATUS = "P"                                     
063800                     SET WS-FOUND-AREA TO TRUE                            
063900                     MOVE AREA-NAME TO WS-SELECTED-AREA                   
064000                 END-IF                                                   
064100         END-READ                                                         
064200     END-IF.                                                              
064300 0160-EXIT.                                                               
064400     EXIT.                                                                
064500*----------------------------------------------------------------         
064600*    STEP 2 - SUPERMARKET COUNT AND FIRST 4 NAMES BY DISTANCE             
064700*    (AMENITY OBSERVATIONS ARE ALREADY IN ASCENDING DISTANCE              
064800*    ORDER WITHIN AN AREA - SEE FILES TABLE).  READS THE WHOLE            
064900*    AMENITY FILE EVERY RUN AND FILTERS ON THE SELECTED AREA -            
065000*    THE FILE IS LINE SEQUENTIAL, NOT KEYED, SO THERE IS NO               
065100*    CHEAPER WAY TO GET AT ONE AREA'S RECORDS.                            
065200*----------------------------------------------------------------         
065300 0300-SCAN-AMENITIES.                                                     
065400*    A FULL SEQUENTIAL PASS OF THE WHOLE OBSERVATION FILE - ONE           
065500*    RUN OF THIS STEP ONLY EVER LOOKS AT ONE AREA'S RECORDS OUT           
065600*    OF THE WHOLE FILE, BUT THE FILE IS SMALL ENOUGH THAT A               
065700*    FULL PASS IS CHEAPER THAN SORTING OR INDEXING IT.                    
065800     OPEN INPUT AMENITY-FILE.                                             
065900     PERFORM 0310-READ-AMENITY THRU 0310-EXIT                             
066000         UNTIL AMN-EOF.                                                   
066100     CLOSE AMENITY-FILE.                                                  
066200 0300-EXIT.                                                               
066300     EXIT.                                                                
066400*----------------------------------------------------------------         
066500* COUNTS EVERY SUPERMARKET OBSERVATION FOR THE SELECTED AREA BUT          
066600* ONLY STORES THE NAME OF THE FIRST FOUR - COUNT KEEPS CLIMBING           
066700* PAST 4 SO 2300-SCORE-AMENITIES CAN STILL TELL "3 OR MORE"               
066800* APART FROM "EXACTLY 4".                                                 
066900*----------------------------------------------------------------         
067000 0310-READ-AMENITY.                                                       
067100     READ AMENITY-FILE                                                    
067200         AT END                                                           
067300             SET AMN-EOF TO TRUE                                          
067400         NOT AT END                                                       
067500*            ONLY TYPE "S" (SUPERMARKET) OBSERVATIONS FOR THE             
067600*            SELECTED AREA COUNT HERE - EVERY OTHER AMENITY               
067700*            TYPE CODE IN THE FILE IS IGNORED BY THIS STEP.               
067800             IF AMN-AREA-NAME = WS-SELECTED-AREA                          
067900                AND AMN-TYPE = "S"                                        
068000                 ADD 1 TO WS-SUPER-COUNT                                  
068100                 IF WS-SUPER-COUNT <= 4                                   
068200                     SET WS-SUPER-IDX TO WS-SUPER-COUNT                   
068300                     MOVE AMN-NAME TO WS-SUPER-NAME(WS-SUPER-IDX)         
068400                 END-IF                                                   
068500             END-IF                                                       
068600     END-READ.                                                            
068700 0310-EXIT.                                                               
068800     EXIT.                                                                
068900*----------------------------------------------------------------         
069000*    STEP 3 - PARKS (CAP 10) AND RESERVES (CAP 5), DROPPING               
069100*    BLANK OR DUPLICATE NAMES, ASCENDING DISTANCE ORDER (HFR-             
069200*    0052).  COUNTRYSIDE ACCESS IS SET ONCE THE WHOLE FILE HAS            
069300*    BEEN SCANNED, NOT PER-RECORD, SINCE IT ONLY DEPENDS ON THE           
069400*    FINAL RESERVE COUNT.                                                 
069500*----------------------------------------------------------------         
069600 0400-SCAN-NATURE.                                                        
069700*    SAME FULL-PASS TECHNIQUE AS 0300-SCAN-AMENITIES ABOVE,               
069800*    AGAINST THE NATURE OBSERVATION FILE INSTEAD.                         
069900     OPEN INPUT NATURE-FILE.                                              
070000     PERFORM 0410-READ-NATURE THRU 0410-EXIT                              
070100         UNTIL NAT-EOF.                                                   
070200     CLOSE NATURE-FILE.                                                   
070300*    COUNTRYSIDE ACCESS IS DECIDED ONCE, AFTER THE WHOLE FILE             
070400*    HAS BEEN SEEN, SINCE IT ONLY CARES ABOUT THE FINAL RESERVE           
070500*    COUNT AND NOT WHICH RECORD PUSHED IT ABOVE ZERO.                     
070600     IF WS-RESERVE-COUNT > 0                                              
070700         SET WS-COUNTRYSIDE-ACCESS TO TRUE                                
070800     END-IF.                                                              
070900 0400-EXIT.                                                               
071000     EXIT.                                                                
071100*----------------------------------------------------------------         
071200* BLANK NAMES ARE SKIPPED OUTRIGHT (A SURVEY GAP, NOT A REAL              
071300* OBSERVATION); EVERYTHING ELSE IS CHECKED AGAINST WHAT HAS               
071400* ALREADY BEEN STORED FOR ITS OWN TYPE BEFORE BEING ADDED, SO A           
071500* PARK OR RESERVE NAMED TWICE IN THE SOURCE DATA ONLY COUNTS              
071600* ONCE.                                                                   
071700*----------------------------------------------------------------         
071800 0410-READ-NATURE.                                                        
071900     READ NATURE-FILE                                                     
072000         AT END                                                           
072100             SET NAT-EOF TO TRUE                                          
072200         NOT AT END                                                       
072300             IF NAT-AREA-NAME = WS-SELECTED-AREA                          
072400                AND NAT-NAME NOT = SPACES                                 
072500                 PERFORM 0420-CHECK-DUPLICATE THRU 0420-EXIT              
072600                 IF NOT WS-DUP-FOUND                                      
072700*                    PARKS AND RESERVES ARE CAPPED INDEPENDENTLY          
072800*                    (10 AND 5 RESPECTIVELY, HFR-0052) - A HEAVILY        
072900*                    PARKED AREA NEVER CROWDS OUT ITS OWN RESERVE         
073000*                    ENTRIES OR VICE VERSA.                               
073100                     IF NAT-TYPE = "K" AND WS-PARKS-COUNT < 10            
073200                         ADD 1 TO WS-PARKS-COUNT                          
073300                         SET WS-PARK-IDX TO WS-PARKS-COUNT                
073400                         MOVE NAT-NAME TO                                 
073500                             WS-PARK-NAME(WS-PARK-IDX)                    
073600                     END-IF                                               
073700                     IF NAT-TYPE = "R" AND WS-RESERVE-COUNT < 5           
073800                         ADD 1 TO WS-RESERVE-COUNT                        
073900                         SET WS-RESV-IDX TO WS-RESERVE-COUNT              
074000                         MOVE NAT-NAME TO                                 
074100                             WS-RESERVE-NAME(WS-RESV-IDX)                 
074200                     END-IF                                               
074300                 END-IF                                                   
074400             END-IF                                                       
074500     END-READ.                                                            
074600 0410-EXIT.                                                               
074700     EXIT.                                                                
074800*----------------------------------------------------------------         
074900* ROUTES TO THE PARK TABLE OR RESERVE TABLE SCAN DEPENDING ON             
075000* THE CURRENT RECORD'S TYPE - EACH TABLE IS SCANNED AGAINST               
075100* ITSELF ONLY, A PARK NAME NEVER COLLIDES WITH A RESERVE NAME             
075200* FOR DEDUP PURPOSES.                                                     
075300*----------------------------------------------------------------         
075400 0420-CHECK-DUPLICATE.                                                    
075500     MOVE "N" TO WS-DUP-FOUND-SW.                                         
075600     IF NAT-TYPE = "K"                                                    
075700         SET WS-PARK-IDX TO 1                                             
075800         PERFORM 0422-TEST-PARK-DUP THRU 0422-EXIT                        
075900             VARYING WS-PARK-IDX FROM 1 BY 1                              
076000             UNTIL WS-PARK-IDX > WS-PARKS-COUNT                           
076100                OR WS-DUP-FOUND                                           
076200     ELSE                                                                 
076300         SET WS-RESV-IDX TO 1                                             
076400         PERFORM 0424-TEST-RESERVE-DUP THRU 0424-EXIT                     
076500             VARYING WS-RESV-IDX FROM 1 BY 1                              
076600             UNTIL WS-RESV-IDX > WS-RESERVE-COUNT                         
076700                OR WS-DUP-FOUND                                           
076800     END-IF.                                                              
076900 0420-EXIT.                                                               
077000     EXIT.                                                                
077100*----------------------------------------------------------------         
077200* ONE COMPARE PER CALL - THE VARYING PERFORM IN 0420 ABOVE STOPS          
077300* THIS AS SOON AS WS-DUP-FOUND GOES TRUE, SO A NAME NEAR THE              
077400* FRONT OF THE TABLE IS CHEAP TO MATCH EVEN WHEN THE TABLE IS             
077500* NEARLY FULL.                                                            
077600 0422-TEST-PARK-DUP.                                                      
077700     IF WS-PARK-NAME(WS-PARK-IDX) = NAT-NAME                              
077800         SET WS-DUP-FOUND TO TRUE                                         
077900     END-IF.                                                              
078000 0422-EXIT.                                                               
078100     EXIT.                                                                
078200*----------------------------------------------------------------         
078300* SAME IDEA AS 0422 ABOVE, AGAINST THE RESERVE TABLE INSTEAD OF           
078400* THE PARK TABLE.                                                         
078500 0424-TEST-RESERVE-DUP.                                                   
078600     IF WS-RESERVE-NAME(WS-RESV-IDX) = NAT-NAME                           
078700         SET WS-DUP-FOUND TO TRUE                                         
078800     END-IF.                                                              
078900 0424-EXIT.                                                               
079000     EXIT.                                                                
079100*----------------------------------------------------------------         
079200*    STEP 4 - CRIME OBSERVATION FOR THE SELECTED AREA, IF ANY.            
079300*    STOPS AS SOON AS A MATCHING, AVAILABLE RECORD IS FOUND               
079400*    (THERE SHOULD ONLY EVER BE ONE PER AREA) RATHER THAN READING         
079500*    THE WHOLE FILE LIKE THE AMENITY AND NATURE SCANS DO - NO             
079600*    NEED TO KEEP GOING ONCE THE ONE RECORD THAT MATTERS IS IN            
079700*    HAND.                                                                
079800*----------------------------------------------------------------         
079900 0500-READ-CRIME.                                                         
080000     MOVE "N" TO WS-CRIME-AVAILABLE-SW.                                   
080100     OPEN INPUT CRIME-FILE.                                               
080200     PERFORM 0510-SCAN-CRIME THRU 0510-EXIT                               
080300         UNTIL WS-CRM-STATUS = "10" OR WS-CRIME-AVAILABLE.                
080400     CLOSE CRIME-FILE.                                                    
080500 0500-EXIT.                                                               
080600     EXIT.                                                                
080700*----------------------------------------------------------------         
080800 0510-SCAN-CRIME.                                                         
080900     READ CRIME-FILE                                                      
081000         AT END                                                           
081100             MOVE "10" TO WS-CRM-STATUS                                   
081200         NOT AT END                                                       
081300             IF CRM-AREA-NAME = WS-SELECTED-AREA                          
081400                AND CRM-AVAILABLE = "Y"                                   
081500                 SET WS-CRIME-AVAILABLE TO TRUE                           
081600                 MOVE CRM-TOTAL TO WS-CRIME-TOTAL                         
081700                 MOVE CRM-SERIOUS TO WS-CRIME-SERIOUS                     
081800             END-IF                                                       
081900     END-READ.                                                            
082000 0510-EXIT.                                                               
082100     EXIT.                                                                
082200*----------------------------------------------------------------         
082300*    STEP 5 - SCORER: SIX WEIGHTED SUB-SCORES, HALF-UP TOTAL.             
082400*    EACH SUB-SCORE IS COMPUTED 0-100 INDEPENDENTLY, THEN                 
082500*    WEIGHTED AND SUMMED HERE ACCORDING TO THE HOUSEHOLD'S OWN            
082600*    CRITERIA WEIGHTS (WHICH NEED NOT ADD TO 100 - A HOUSEHOLD            
082700*    THAT DOES NOT CARE ABOUT SAFETY AT ALL CAN SET THAT WEIGHT           
082800*    TO ZERO).  THE REPORT-NATURE FIGURE IS A SEPARATE, SIMPLER           
082900*    0-10 SCALE FOR THE PRINTED REPORT, DERIVED FROM PARK COUNT           
083000*    ALONE (NOT THE FULL NATURE SUB-SCORE, WHICH ALSO FACTORS IN          
083100*    COUNTRYSIDE ACCESS) SINCE THAT IS WHAT THE ORIGINAL HFR-0003         
083200*    REPORT FORMAT CALLED FOR AND NO ONE HAS ASKED TO CHANGE IT.          
083300*----------------------------------------------------------------         
083400 2000-SCORE-AREA.                                                         
083500*    RUN ALL FOUR SURVEYED SUB-SCORERS FIRST - PRICE AND VIBE             
083600*    STAY AT THEIR WORKING-STORAGE DEFAULT OF 70.00 SINCE NO              
083700*    SURVEY FEEDS THEM YET (SEE THE HFR-0003 NOTE AGAINST                 
083800*    WS-SCORER-WORK).                                                     
083900     PERFORM 2100-SCORE-COMMUTE THRU 2100-EXIT.                           
084000     PERFORM 2200-SCORE-NATURE THRU 2200-EXIT.                            
084100     PERFORM 2300-SCORE-AMENITIES THRU 2300-EXIT.                         
084200     PERFORM 2400-SCORE-SAFETY THRU 2400-EXIT.                            
084300*    EACH SUB-SCORE IS DIVIDED BY 100 TO GET A 0-1 FRACTION               
084400*    BEFORE BEING MULTIPLIED BY ITS OWN CRITERIA WEIGHT, THEN             
084500*    ALL SIX ARE SUMMED AND ROUNDED HALF-UP TO A WHOLE NUMBER.            
084600     COMPUTE WS-SC-TOTAL ROUNDED =                                        
084700           (WS-SC-COMMUTE   / 100) * CRT-WT-COMMUTE                       
084800         + (WS-SC-NATURE    / 100) * CRT-WT-NATURE                        
084900         + (WS-SC-AMENITIES / 100) * CRT-WT-AMENITIES                     
085000         + (WS-SC-PRICE     / 100) * CRT-WT-PRICE                         
085100         + (WS-SC-VIBE      / 100) * CRT-WT-VIBE                          
085200         + (WS-SC-SAFETY    / 100) * CRT-WT-SAFETY.                       
085300     MOVE WS-SC-TOTAL TO WS-SC-SCORE-FINAL.                               
085400*    REPORT-ONLY NATURE FIGURE, 0-10 SCALE, 2 POINTS PER PARK -           
085500*    SEPARATE FROM WS-SC-NATURE ABOVE, WHICH IS THE 0-100                 
085600*    WEIGHTED SUB-SCORE USED IN THE COMPUTE ABOVE.                        
085700     COMPUTE WS-REPORT-NATURE = WS-PARKS-COUNT * 2.                       
085800     IF WS-REPORT-NATURE > 10                                             
085900         MOVE 10 TO WS-REPORT-NATURE                                      
086000     END-IF.                                                              
086100 2000-EXIT.                                                               
086200     EXIT.                                                                
086300*----------------------------------------------------------------         
086400* COMMUTE SUB-SCORE - 100 AT OR UNDER 30 MINUTES, STRAIGHT-LINE           
086500* DOWN TO ZERO AT THE EFFECTIVE MAX, THEN A FLAT PENALTY PER              
086600* REQUIRED TRAIN CHANGE (FROM THE CRITERIA RECORD), FLOORED AT            
086700* ZERO SO A BAD ENOUGH COMMUTE NEVER GOES NEGATIVE INTO THE               
086800* OVERALL TOTAL.  999 (NO SURVEYED COMMUTE) SCORES A FLAT ZERO -          
086900* THIS PARAGRAPH SHOULD NOT NORMALLY SEE THAT CASE SINCE PHASE 1          
087000* ALREADY SCREENED OUT ANY STATION WITHOUT A KNOWN TRAIN TIME,            
087100* BUT THE GUARD COSTS NOTHING.                                            
087200*----------------------------------------------------------------         
087300 2100-SCORE-COMMUTE.                                                      
087400*    999 MEANS "NO SURVEYED COMMUTE" - SCORE IT ZERO RATHER THAN          
087500*    LET IT FALL THROUGH THE LINEAR MATH BELOW AND PRODUCE A              
087600*    MEANINGLESS RESULT.                                                  
087700     IF AREA-COMMUTE-MIN = 999                                            
087800         MOVE ZERO TO WS-SC-COMMUTE                                       
087900     ELSE                                                                 
088000         IF AREA-COMMUTE-MIN <= 30                                        
088100             MOVE 100 TO WS-SC-COMMUTE                                    
088200         ELSE                                                             
088300             IF AREA-COMMUTE-MIN >= WS-SC-EFFECTIVE-MAX                   
088400                 MOVE ZERO TO WS-SC-COMMUTE                               
088500             ELSE                                                         
088600*                STRAIGHT LINE FROM 100 AT 30 MINUTES DOWN TO             
088700*                ZERO AT THE HOUSEHOLD'S EFFECTIVE MAX MINUTES.           
088800                 COMPUTE WS-SC-RANGE =                                    
088900                     WS-SC-EFFECTIVE-MAX - 30                             
089000                 COMPUTE WS-SC-DELTA =                                    
089100                     AREA-COMMUTE-MIN - 30                                
089200                 COMPUTE WS-SC-COMMUTE =                                  
089300                     100 - ((WS-SC-DELTA / WS-SC-RANGE) * 100)            
089400             END-IF                                                       
089500         END-IF                                                           
089600*        FLAT PENALTY PER REQUIRED TRAIN CHANGE, APPLIED AFTER            
089700*        THE TIME-BASED FIGURE ABOVE AND FLOORED AT ZERO.                 
089800         COMPUTE WS-SC-PENALTY =                                          
089900             CRT-CHANGE-PENALTY * AREA-CHANGES                            
090000         SUBTRACT WS-SC-PENALTY FROM WS-SC-COMMUTE                        
090100         IF WS-SC-COMMUTE < 0                                             
090200             MOVE ZERO TO WS-SC-COMMUTE                                   
090300         END-IF                                                           
090400     END-IF.                                                              
090500 2100-EXIT.                                                               
090600     EXIT.                                                                
090700*----------------------------------------------------------------         
090800* NATURE SUB-SCORE - 15 POINTS PER PARK UP TO A 100 CAP, PLUS A           
090900* FLAT 30-POINT COUNTRYSIDE-ACCESS BONUS (AT LEAST ONE RESERVE            
091000* NEARBY) IF EARNED, CAPPED AGAIN AT 100 AFTER THE BONUS IS               
091100* ADDED SO THE TWO CAPS TOGETHER NEVER PUSH THE SUB-SCORE PAST            
091200* THE SAME CEILING EVERY OTHER SUB-SCORE USES.                            
091300*----------------------------------------------------------------         
091400 2200-SCORE-NATURE.                                                       
091500*    15 POINTS PER PARK, CAPPED AT 100 BEFORE THE COUNTRYSIDE             
091600*    BONUS IS EVEN CONSIDERED.                                            
091700     COMPUTE WS-SC-NATURE = WS-PARKS-COUNT * 15.                          
091800     IF WS-SC-NATURE > 100                                                
091900         MOVE 100 TO WS-SC-NATURE                                         
092000     END-IF.                                                              
092100*    FLAT 30-POINT BONUS FOR AT LEAST ONE NEARBY RESERVE, CAPPED          
092200*    AT 100 AGAIN AFTER IT IS ADDED.                                      
092300     IF WS-COUNTRYSIDE-ACCESS                                             
092400         ADD 30 TO WS-SC-NATURE                                           
092500         IF WS-SC-NATURE > 100                                            
092600             MOVE 100 TO WS-SC-NATURE                                     
092700         END-IF                                                           
092800     END-IF.                                                              
092900 2200-EXIT.                                                               
093000     EXIT.                                                                
093100*----------------------------------------------------------------         
093200* AMENITIES SUB-SCORE - 3 OR MORE SUPERMARKETS IS A FLAT 100,             
093300* ZERO IS A FLAT 20 (SOME CREDIT FOR EVERYTHING ELSE AN AREA MAY          
093400* OFFER EVEN WITH NO SUPERMARKET NEARBY), AND 1 OR 2 STEP UP              
093500* LINEARLY IN BETWEEN AT 20 POINTS PER SUPERMARKET FROM A 60              
093600* BASE.                                                                   
093700*----------------------------------------------------------------         
093800 2300-SCORE-AMENITIES.                                                    
093900     IF WS-SUPER-COUNT >= 3                                               
094000*        THREE OR MORE SUPERMARKETS IS TREATED AS "PLENTY" -              
094100*        NO EXTRA CREDIT FOR A FOURTH OR FIFTH ONE NEARBY.                
094200         MOVE 100 TO WS-SC-AMENITIES                                      
094300     ELSE                                                                 
094400         IF WS-SUPER-COUNT = 0                                            
094500*            STILL SOME CREDIT EVEN WITH NONE NEARBY - AN AREA            
094600*            IS NOT WORTHLESS JUST BECAUSE IT LACKS A SURVEYED            
094700*            SUPERMARKET.                                                 
094800             MOVE 20 TO WS-SC-AMENITIES                                   
094900         ELSE                                                             
095000*            1 OR 2 SUPERMARKETS STEP UP LINEARLY FROM A 60               
095100*            BASE, 20 POINTS EACH.                                        
095200             COMPUTE WS-SC-AMENITIES =                                    
095300                 60 + ((WS-SUPER-COUNT - 1) * 20)                         
095400         END-IF                                                           
095500     END-IF.                                                              
095600 2300-EXIT.                                                               
095700     EXIT.                                                                
095800*----------------------------------------------------------------         
095900* SAFETY SUB-SCORE - NEUTRAL 70 IF NO CRIME DATA WAS FOUND FOR            
096000* THE AREA; OTHERWISE A WEIGHTED CRIME FIGURE (TOTAL INCIDENTS            
096100* PLUS SERIOUS INCIDENTS COUNTED TWICE) IS COMPARED AGAINST THE           
096200* THREE THRESHOLDS FROM THE CRITERIA RECORD - EXCELLENT SCORES A          
096300* FLAT 100, GOOD AND ACCEPTABLE STEP DOWN LINEARLY WITHIN THEIR           
096400* OWN BAND, AND ANYTHING WORSE THAN ACCEPTABLE CONTINUES THE              
096500* SAME LINEAR SLOPE BELOW 50, FLOORED AT ZERO.                            
096600*----------------------------------------------------------------         
096700 2400-SCORE-SAFETY.                                                       
096800     IF NOT WS-CRIME-AVAILABLE                                            
096900*        NO CRIME SURVEY FOR THIS AREA YET - NEUTRAL, NOT A               
097000*        PENALTY, SINCE AN UNSURVEYED AREA IS NOT NECESSARILY             
097100*        UNSAFE.                                                          
097200         MOVE 70 TO WS-SC-SAFETY                                          
097300     ELSE                                                                 
097400*        SERIOUS INCIDENTS COUNT DOUBLE TOWARD THE WEIGHTED               
097500*        FIGURE COMPARED AGAINST THE THREE CRITERIA THRESHOLDS.           
097600         COMPUTE WS-SC-W-VALUE =                                          
097700             WS-CRIME-TOTAL + (WS-CRIME-SERIOUS * 2).                     
097800         EVALUATE TRUE                                                    
097900             WHEN WS-SC-W-VALUE <= CRT-SAFE-EXCELLENT                     
098000                 MOVE 100 TO WS-SC-SAFETY                                 
098100             WHEN WS-SC-W-VALUE <= CRT-SAFE-GOOD                          
098200*                LINEAR STEP-DOWN FROM 100 TO 80 ACROSS THE               
098300*                EXCELLENT-TO-GOOD BAND.                                  
098400                 COMPUTE WS-SC-SAFETY = 100 -                             
098500                     (((WS-SC-W-VALUE - CRT-SAFE-EXCELLENT) /             
098600                      (CRT-SAFE-GOOD - CRT-SAFE-EXCELLENT)) * 20)         
098700             WHEN WS-SC-W-VALUE <= CRT-SAFE-ACCEPT                        
098800*                LINEAR STEP-DOWN FROM 80 TO 50 ACROSS THE                
098900*                GOOD-TO-ACCEPTABLE BAND.                                 
099000                 COMPUTE WS-SC-SAFETY = 80 -                              
099100                     (((WS-SC-W-VALUE - CRT-SAFE-GOOD) /                  
099200                      (CRT-SAFE-ACCEPT - CRT-SAFE-GOOD)) * 30)            
099300             WHEN OTHER                                                   
099400*                WORSE THAN ACCEPTABLE - THE SAME SLOPE                   
099500*                CONTINUES BELOW 50, FLOORED AT ZERO SO A VERY            
099600*                HIGH CRIME FIGURE NEVER GOES NEGATIVE.                   
099700                 COMPUTE WS-SC-SAFETY = 50 -                              
099800                     (((WS-SC-W-VALUE - CRT-SAFE-ACCEPT) /                
099900                      CRT-SAFE-ACCEPT) * 50)                              
100000                 IF WS-SC-SAFETY < 0                                      
100100                     MOVE ZERO TO WS-SC-SAFETY                            
100200                 END-IF                                                   
100300         END-EVALUATE                                                     
100400     END-IF.                                                              
100500 2400-EXIT.                                                               
100600     EXIT.                                                                
100700*----------------------------------------------------------------         
100800*    STEP 6 - REWRITE THE AREA RECORD - STATUS E, SCORE, DATE.            
100900*    AN INVALID KEY HERE WOULD MEAN THE RECORD SELECTED EARLIER           
101000*    HAS SINCE VANISHED FROM THE FILE - SHOULD NEVER HAPPEN IN A          
101100*    SINGLE-THREADED NIGHTLY RUN, LOGGED RATHER THAN ABENDED ON           
101200*    SINCE THE REST OF THE STEP CAN STILL PRINT A SENSIBLE                
101300*    PROGRESS REPORT EVEN IF THIS ONE REWRITE FAILED.                     
101400*----------------------------------------------------------------         
101500 0600-UPDATE-AREA.                                                        
101600*    STATUS "E" TAKES THE AREA OUT OF THE PENDING POOL FOR GOOD           
101700*    - ONCE EXPLORED, AN AREA IS NOT RE-SCORED ON A LATER RUN             
101800*    UNLESS THE RE-RUN DESK FORCES IT VIA THE OVERRIDE CARD.              
101900     MOVE "E" TO AREA-STATUS.                                             
102000     MOVE WS-SC-SCORE-FINAL TO AREA-SCORE.                                
102100     MOVE WS-RUN-DATE TO AREA-EXPLORED-DATE.                              
102200     REWRITE ARE-ENREG                                                    
102300         INVALID KEY                                                      
102400             DISPLAY "HFR-0003 REWRITE FAILED FOR "                       
102500                     WS-SELECTED-AREA                                     
102600     END-REWRITE.                                                         
102700 0600-EXIT.                                                               
102800     EXIT.                                                                
102900*----------------------------------------------------------------         
103000*    STEP 7 - PROGRESS TOTALS OVER THE WHOLE AREA FILE.  A FRESH          
103100*    START/READ-NEXT PASS, INDEPENDENT OF THE SELECTION BROWSE            
103200*    ABOVE - RESETS WS-SUB AND THE EOF SWITCH ITSELF SO IT DOES           
103300*    NOT INHERIT WHATEVER STATE 0100-SELECT-AREA LEFT BEHIND.             
103400*----------------------------------------------------------------         
103500 0700-ACCUMULATE-PROGRESS.                                                
103600     MOVE LOW-VALUE TO AREA-NAME.                                         
103700     MOVE "N" TO WS-ARE-EOF-SW.                                           
103800     MOVE ZERO TO WS-SUB.                                                 
103900     START AREA-FILE KEY IS NOT LESS THAN AREA-NAME                       
104000         INVALID KEY SET ARE-EOF TO TRUE.                                 
104100     PERFORM 0710-TALLY-AREA THRU 0710-EXIT                               
104200         UNTIL ARE-EOF.                                                   
104300     ADD 1 TO WS-EXPLORED-TODAY.                                          
104400 0700-EXIT.                                                               
104500     EXIT.                                                                
104600*----------------------------------------------------------------         
104700* ONE RECORD OF THE PROGRESS PASS - BUMPS THE GRAND TOTAL FOR             
104800* EVERY RECORD SEEN AND THE EXPLORED TOTAL FOR ANY RECORD                 
104900* ALREADY MARKED STATUS "E" (WHICH NOW INCLUDES TODAY'S AREA,             
105000* SINCE 0600-UPDATE-AREA ALREADY REWROTE IT BEFORE THIS PASS              
105100* BEGAN).  THE SUMMARY-LINE TABLE IS ONLY COUNTED AGAINST, NOT            
105200* POPULATED, TODAY - SEE THE WORKING-STORAGE NOTE ABOVE.                  
105300*----------------------------------------------------------------         
105400 0710-TALLY-AREA.                                                         
105500     READ AREA-FILE NEXT RECORD                                           
105600         AT END                                                           
105700             SET ARE-EOF TO TRUE                                          
105800         NOT AT END                                                       
105900*            EVERY RECORD COUNTS TOWARD THE GRAND TOTAL; ONLY             
106000*            STATUS "E" RECORDS COUNT TOWARD EXPLORED - THIS              
106100*            ALREADY INCLUDES TODAY'S AREA SINCE 0600-UPDATE-             
106200*            AREA REWROTE IT BEFORE THIS PASS STARTED.                    
106300             ADD 1 TO WS-TOTAL-COUNT                                      
106400             IF AREA-STATUS = "E"                                         
106500                 ADD 1 TO WS-EXPLORED-COUNT                               
106600                 IF WS-SUMMARY-LINE-COUNT < 500                           
106700                     ADD 1 TO WS-SUMMARY-LINE-COUNT                       
106800                 END-IF                                                   
106900             END-IF                                                       
107000     END-READ.                                                            
107100 0710-EXIT.                                                               
107200     EXIT.                                                                
107300*----------------------------------------------------------------         
107400*    STEP 8 - THE DAILY UPDATE REPORT FOR THE EXPLORED AREA.              
107500*    ONE LINE PER FACT, BUILT BY STRING INTO THE 80-BYTE PRINT            
107600*    LINE AND WRITTEN IMMEDIATELY - NO BUFFERING OF THE WHOLE             
107700*    REPORT IN WORKING-STORAGE, SINCE THERE IS ONLY EVER ONE              
107800*    AREA'S WORTH OF LINES TO PRINT PER RUN.                              
107900*----------------------------------------------------------------         
108000 0800-PRINT-DAILY-REPORT.                                                 
108100*    TITLE AND A BLANK SPACER LINE.                                       
108200     MOVE SPACES TO RPT-LINE.                                             
108300     MOVE "HOME FINDER DAILY UPDATE" TO RPT-LINE.                         
108400     WRITE RPT-LINE.                                                      
108500     MOVE SPACES TO RPT-LINE.                                             
108600     WRITE RPT-LINE.                                                      
108700*    AREA NAME LINE.                                                      
108800     MOVE SPACES TO RPT-LINE.                                             
108900     STRING "AREA: " DELIMITED BY SIZE                                    
109000            WS-SELECTED-AREA DELIMITED BY SIZE                            
109100         INTO RPT-LINE.                                                   
109200     WRITE RPT-LINE.                                                      
109300*    COMMUTE MINUTES, STRAIGHT FROM THE AREA RECORD - NOT THE             
109400*    SUB-SCORE, THE RAW SURVEYED FIGURE THE HOUSEHOLD CAN                 
109500*    ACTUALLY VERIFY AGAINST A TIMETABLE.                                 
109600     MOVE AREA-COMMUTE-MIN TO WS-EDIT-COMMUTE.                            
109700     MOVE SPACES TO RPT-LINE.                                             
109800     STRING "COMMUTE TO TERMINUS: " DELIMITED BY SIZE                     
109900            WS-EDIT-COMMUTE DELIMITED BY SIZE                             
110000            " MINUTES" DELIMITED BY SIZE                                  
110100         INTO RPT-LINE.                                                   
110200     WRITE RPT-LINE.                                                      
110300*    NATURE LINE - THE 0-10 REPORT SCALE FROM 2000-SCORE-AREA             
110400*    PLUS THE RAW PARK COUNT FOR CONTEXT.                                 
110500     MOVE WS-REPORT-NATURE TO WS-EDIT-NATURE.                             
110600     MOVE WS-PARKS-COUNT TO WS-EDIT-PARKS.                                
110700     MOVE SPACES TO RPT-LINE.                                             
110800     STRING "NATURE SCORE: " DELIMITED BY SIZE                            
110900            WS-EDIT-NATURE DELIMITED BY SIZE                              
111000            "/10  (" DELIMITED BY SIZE                                    
111100            WS-EDIT-PARKS DELIMITED BY SIZE                               
111200            " PARKS)" DELIMITED BY SIZE                                   
111300         INTO RPT-LINE.                                                   
111400     WRITE RPT-LINE.                                                      
111500     PERFORM 0810-PRINT-SUPERMARKETS THRU 0810-EXIT.                      
111600*    OVERALL SCORE LINE, FOLLOWED BY THE VERDICT TEXT PARAGRAPH.          
111700     MOVE WS-SC-SCORE-FINAL TO WS-EDIT-SCORE.                             
111800     MOVE SPACES TO RPT-LINE.                                             
111900     STRING "OVERALL SCORE: " DELIMITED BY SIZE                           
112000            WS-EDIT-SCORE DELIMITED BY SIZE                               
112100            "/100" DELIMITED BY SIZE                                      
112200         INTO RPT-LINE.                                                   
112300     WRITE RPT-LINE.                                                      
112400     PERFORM 0820-PRINT-VERDICT THRU 0820-EXIT.                           
112500*    RUNNING TALLY LINE - EXPLORED VS TOTAL AREAS, AS OF THE              
112600*    FULL-FILE PASS 0700-ACCUMULATE-PROGRESS JUST COMPLETED.              
112700     MOVE WS-EXPLORED-COUNT TO WS-EDIT-EXPLORED.                          
112800     MOVE WS-TOTAL-COUNT TO WS-EDIT-TOTAL.                                
112900     MOVE SPACES TO RPT-LINE.                                             
113000     STRING WS-EDIT-EXPLORED DELIMITED BY SIZE                            
113100            "/" DELIMITED BY SIZE                                         
113200            WS-EDIT-TOTAL DELIMITED BY SIZE                               
113300            " AREAS EXPLORED" DELIMITED BY SIZE                           
113400         INTO RPT-LINE.                                                   
113500     WRITE RPT-LINE.                                                      
113600 0800-EXIT.                                                               
113700     EXIT.                                                                
113800*----------------------------------------------------------------         
113900* SUPERMARKET LINES ON THE DAILY REPORT - "NONE FOUND" IF THE             
114000* AREA HAS NO SUPERMARKET OBSERVATIONS AT ALL, OTHERWISE ONE              
114100* BULLET LINE PER STORED NAME (AT MOST 4, EVEN IF THE ACTUAL              
114200* COUNT RAN HIGHER - SEE THE WS-SUPER-IDX > 4 GUARD BELOW).               
114300*----------------------------------------------------------------         
114400 0810-PRINT-SUPERMARKETS.                                                 
114500     MOVE SPACES TO RPT-LINE.                                             
114600     IF WS-SUPER-COUNT = 0                                                
114700         STRING "SUPERMARKETS: NONE FOUND" DELIMITED BY SIZE              
114800             INTO RPT-LINE                                                
114900         WRITE RPT-LINE                                                   
115000     ELSE                                                                 
115100         STRING "SUPERMARKETS: " DELIMITED BY SIZE                        
115200             INTO RPT-LINE                                                
115300         WRITE RPT-LINE                                                   
115400         SET WS-SUPER-IDX TO 1                                            
115500         PERFORM 0812-PRINT-ONE-SUPER THRU 0812-EXIT                      
115600             VARYING WS-SUPER-IDX FROM 1 BY 1                             
115700             UNTIL WS-SUPER-IDX > WS-SUPER-COUNT                          
115800                OR WS-SUPER-IDX > 4                                       
115900     END-IF.                                                              
116000 0810-EXIT.                                                               
116100     EXIT.                                                                
116200* ONE BULLET LINE PER STORED SUPERMARKET NAME - THE VARYING               
116300* PERFORM IN 0810 ABOVE ALREADY STOPS AT THE STORED CAP OF 4, SO          
116400* THIS PARAGRAPH DOES NOT NEED ITS OWN BOUNDS CHECK.                      
116500 0812-PRINT-ONE-SUPER.                                                    
116600     MOVE SPACES TO RPT-LINE.                                             
116700     STRING "     - " DELIMITED BY SIZE                                   
116800            WS-SUPER-NAME(WS-SUPER-IDX) DELIMITED BY SIZE                 
116900         INTO RPT-LINE.                                                   
117000     WRITE RPT-LINE.                                                      
117100 0812-EXIT.                                                               
117200     EXIT.                                                                
117300*----------------------------------------------------------------         
117400* FOUR-BAND VERDICT TEXT KEYED OFF THE FINAL SCORE - 80+                  
117500* EXCELLENT, 60-79 GOOD, 40-59 DECENT, BELOW 40 A CAUTION.  PURE          
117600* PRESENTATION, DOES NOT FEED BACK INTO ANY STORED FIELD.                 
117700*----------------------------------------------------------------         
117800 0820-PRINT-VERDICT.                                                      
117900     MOVE SPACES TO RPT-LINE.                                             
118000     EVALUATE TRUE                                                        
118100         WHEN WS-SC-SCORE-FINAL >= 80                                     
118200             STRING "EXCELLENT AREA! WORTH PRIORITIZING."                 
118300                 DELIMITED BY SIZE INTO RPT-LINE                          
118400         WHEN WS-SC-SCORE-FINAL >= 60                                     
118500             STRING "GOOD OPTION. SOLID CHOICE."                          
118600                 DELIMITED BY SIZE INTO RPT-LINE                          
118700         WHEN WS-SC-SCORE-FINAL >= 40                                     
118800             STRING "DECENT, BUT HAS SOME DRAWBACKS."                     
118900                 DELIMITED BY SIZE INTO RPT-LINE                          
119000         WHEN OTHER                                                       
119100             STRING "MAY NOT MEET YOUR CRITERIA."                         
119200                 DELIMITED BY SIZE INTO RPT-LINE                          
119300     END-EVALUATE.                                                        
119400     WRITE RPT-LINE.                                                      
119500 0820-EXIT.                                                               
119600     EXIT.                                                                
119700*----------------------------------------------------------------         
119800*    END-OF-DAY SUMMARY - SUPPRESSED WHEN NOTHING EXPLORED TODAY          
119900*    (HFR-0073).  WS-EXPLORED-TODAY IS ONLY EVER 0 OR 1, SET AT           
120000*    THE END OF 0700-ACCUMULATE-PROGRESS, SO THIS IS SIMPLY "DID          
120100*    THE MAIN-LINE FIND AN AREA TO EXPLORE" RESTATED AS A COUNT           
120200*    RATHER THAN A SWITCH.                                                
120300*----------------------------------------------------------------         
120400 0850-PRINT-DAILY-SUMMARY.                                                
120500     IF WS-EXPLORED-TODAY > 0                                             
120600         MOVE SPACES TO RPT-LINE                                          
120700         MOVE "HOME FINDER DAILY SUMMARY" TO RPT-LINE                     
120800         WRITE RPT-LINE                                                   
120900         MOVE SPACES TO RPT-LINE                                          
121000         STRING WS-SELECTED-AREA DELIMITED BY SIZE                        
121100                "  SCORE " DELIMITED BY SIZE                              
121200                WS-EDIT-SCORE DELIMITED BY SIZE                           
121300                "/100" DELIMITED BY SIZE                                  
121400             INTO RPT-LINE                                                
121500         WRITE RPT-LINE                                                   
121600         MOVE SPACES TO RPT-LINE                                          
121700         STRING WS-EDIT-EXPLORED DELIMITED BY SIZE                        
121800                "/" DELIMITED BY SIZE                                     
121900                WS-EDIT-TOTAL DELIMITED BY SIZE                           
122000                " AREAS EXPLORED" DELIMITED BY SIZE                       
122100             INTO RPT-LINE                                                
122200         WRITE RPT-LINE                                                   
122300     END-IF.                                                              
122400 0850-EXIT.                                                               
122500     EXIT.                                                                
122600*----------------------------------------------------------------         
122700* CLOSES THE TWO FILES STILL OPEN AT THIS POINT - AREA-FILE               
122800* (I-O SINCE 0100-SELECT-AREA) AND REPORT-FILE (OUTPUT SINCE              
122900* 0050-INITIALIZE).  EVERY OTHER FILE IN THIS PROGRAM WAS ALREADY         
123000* CLOSED BY THE STEP THAT OWNED IT.                                       
123100*----------------------------------------------------------------         
123200 9900-CLOSE-DOWN.                                                         
123300     CLOSE AREA-FILE REPORT-FILE.                                         
123400 9900-EXIT.                                                               
123500     EXIT.                                                                
